000100******************************************************************        
000200*   WORKING-STORAGE RULE TABLE                                   *        
000300*   HOLDS THE FULL RULES-IN FILE (OR THE 6 DEFAULT RULES, SEE             
000400*   TGDFLRUL) FOR THE LIFE OF THE RUN.  LOADED ONCE BY P100000            
000500*   BEFORE THE EVENT LOOP BEGINS, NEVER RELOADED.                         
000600******************************************************************        
000700*                                                                *        
000800*   HISTORY                                                      *        
000900*   ---------------------------------------------------------    *        
001000*   1987-04-09  RHM  ORIGINAL TABLE, HARD LIMIT OF 50 RULES               
001100*   1997-01-14  JTK  RAISED WS-MAX-RULES TO 200 FOR THE EXPANDED          
001200*                    LINK-FLAP RULE SET                          *        
001300******************************************************************        
001400 01  WS-RULE-TABLE-FIELDS.                                                
001500     05  WS-MAX-RULES            PIC 9(03) VALUE 200 COMP.                
001600     05  WS-RULE-COUNT           PIC 9(03) VALUE ZERO COMP.               
001700     05  WT-RULE-TABLE.                                                   
001800         10  WT-RULE-ENTRY OCCURS 200 TIMES                               
001900                                  INDEXED BY WT-RULES-NDX.                
002000             15  WT-RULE         PIC X(32).                               
002100             15  WT-DESCRIPTION  PIC X(64).                               
002200             15  WT-EVENT-ID     PIC 9(04).                               
002300             15  WT-SEVERITY     PIC X(08).                               
002400             15  WT-RAISE-ON-LEVELS OCCURS 4 TIMES                        
002500                                  PIC 9(02).                              
002600             15  WT-RAISE-ON-COUNT                                        
002700                                  PIC 9(01).                              
002800             15  WT-CLEAR-ON-LEVELS OCCURS 4 TIMES                        
002900                                  PIC 9(02).                              
003000             15  WT-CLEAR-ON-COUNT                                        
003100                                  PIC 9(01).                              
003200             15  WT-RAISE-DELAY-SECS                                      
003300                                  PIC 9(05).                              
003400             15  WT-CLEAR-DELAY-SECS                                      
003500                                  PIC 9(05).                              
003600             15  WT-AGGREGATION  PIC 9(03).                               
003700             15  WT-ENTITY-FILTER OCCURS 10 TIMES                         
003800                                  PIC X(32).                              
003900             15  WT-ENTITY-FILTER-COUNT                                   
004000                                  PIC 9(02).                              
004100             15  WT-ATTR-FILTER-KEY OCCURS 5 TIMES                        
004200                                  PIC X(32).                              
004300             15  WT-ATTR-FILTER-VAL OCCURS 5 TIMES                        
004400                                  PIC X(32).                              
004500             15  WT-ATTR-FILTER-COUNT                                     
004600                                  PIC 9(02).                              
004700*                       PER-RULE RUN TOTALS FOR THE P600000               
004800*                       CONTROL-BREAK SUMMARY LINE                        
004900             15  WT-RAISE-COUNT  PIC 9(07) COMP.                          
005000             15  WT-CLEAR-COUNT  PIC 9(07) COMP.                          
005100*                                                                         
005200*   PENDING-ACTION BOOKKEEPING - ONLY ONE PENDING ACTION                  
005300*   PER RULE/ENTITY EXISTS AT A TIME, SO THE SWITCH/88                    
005400*   PAIR BELOW (ONE IDIOM, NOT A SEPARATE TABLE) CARRIES A                
005500*   PENDING ENTRY'S DIRECTION AND DUE TIME FOR EACH ACTIVE                
005600*   ALARM-TABLE ROW -- SEE TGALMREC FOR THE ROW ITSELF.                   
005700     05  WS-PENDING-FIELDS.                                               
005800         10  WS-MAX-PENDING      PIC 9(04) VALUE 500 COMP.                
005900         10  WS-PENDING-COUNT    PIC 9(04) VALUE ZERO COMP.               
006000         10  WT-PENDING-TABLE.                                            
006100             15  WT-PENDING-ENTRY OCCURS 500 TIMES                        
006200                                  INDEXED BY WT-PEND-NDX.                 
006300                 20  WT-PEND-RULE                                         
006400                                  PIC X(32).                              
006500                 20  WT-PEND-ENTITY                                       
006600                                  PIC X(32).                              
006700                 20  WT-PEND-DIRECTION                                    
006800                                  PIC X(01).                              
006900                     88  WT-PEND-IS-RAISE     VALUE 'R'.                  
007000                     88  WT-PEND-IS-CLEAR     VALUE 'C'.                  
007100                 20  WT-PEND-DUE-TIME                                     
007200                                  PIC 9(10).                              
007300                 20  WT-PEND-IN-USE                                       
007400                                  PIC X(01).                              
007500                     88  WT-PEND-ROW-FREE     VALUE 'N'.                  
007600                     88  WT-PEND-ROW-HELD     VALUE 'Y'.                  
007700******************************************************************        
007800*   END OF COPYBOOK TGRULTBL                                     *        
007900******************************************************************        
