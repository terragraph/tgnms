000100******************************************************************TGA0001 
000200*   WORKING-STORAGE ACTIVE-ALARM TABLE                           *TGA0002 
000300*   MODELS THE RUN'S IN-MEMORY ALARM STORE.  NEVER WRITTEN TO A   TGA0003 
000400*   FILE -- THIS TABLE AND TGRULTBL'S PENDING-ACTION TABLE ARE    TGA0004 
000500*   THE ONLY STATE CARRIED ACROSS THE WHOLE RUN.                  TGA0005 
000600******************************************************************TGA0006 
000700*                                                                *        
000800*   HISTORY                                                      *        
000900*   ---------------------------------------------------------    *        
001000*   1987-04-09  RHM  ORIGINAL 1-ALARM-PER-RULE TABLE                      
001100*   1991-06-21  JTK  WIDENED TO ONE ACTIVE ALARM PER RULE/ENTITY          
001200*                    PAIR, PLUS ONE AGGREGATION ROW PER RULE              
001300*   1998-03-02  DKS  TGA-EVENT-COUNT NOW CARRIED FORWARD INTO THE         
001400*                    AGGREGATION ROW WHEN SUB-ALARMS ROLL UP (SEE         
001500*                    P400000)                                    *        
001600******************************************************************TGA0007 
001700 01  WS-ALARM-TABLE-FIELDS.                                               
001800     05  WS-MAX-ALARMS           PIC 9(04) VALUE 1000 COMP.               
001900     05  WS-ALARM-COUNT          PIC 9(04) VALUE ZERO COMP.               
002000     05  WT-ALARM-TABLE.                                                  
002100         10  WT-ALARM-ENTRY OCCURS 1000 TIMES                             
002200                                 INDEXED BY WT-ALARM-NDX.                 
002300*                       ALM-NNNNNNNNNN, ASSIGNED BY TGALMSEQ              
002400             15  TGA-ALARM-ID    PIC X(36).                               
002500*                       ALTERNATE VIEW OF THE ID'S NUMERIC TAIL,          
002600*                       USED WHEN THE REPORT LINE NEEDS TO SORT           
002700*                       OR DISPLAY THE RAW SEQUENCE NUMBER                
002800             15  TGA-ALARM-ID-NUM REDEFINES TGA-ALARM-ID.                 
002900                 20  FILLER      PIC X(04).                               
003000                 20  TGA-ALARM-SEQ-DISP                                   
003100                                 PIC 9(10).                               
003200                 20  FILLER      PIC X(22).                               
003300             15  TGA-CREATION-TIME                                        
003400                                 PIC 9(10).                               
003500             15  TGA-RULE-NAME   PIC X(32).                               
003600             15  TGA-SEVERITY    PIC X(08).                               
003700*                       BLANK FOR AN AGGREGATION ALARM                    
003800             15  TGA-ENTITY      PIC X(32).                               
003900             15  TGA-ALARM-TYPE  PIC X(11).                               
004000                 88  TGA-TYPE-IS-NORMAL      VALUE 'NORMAL'.              
004100                 88  TGA-TYPE-IS-HIDDEN       VALUE 'HIDDEN'.             
004200                 88  TGA-TYPE-IS-AGGREGATION  VALUE 'AGGREGATION'.        
004300             15  TGA-EVENT-COUNT PIC 9(04) COMP.                          
004400             15  TGA-IN-USE      PIC X(01).                               
004500                 88  TGA-ROW-FREE            VALUE 'N'.                   
004600                 88  TGA-ROW-HELD            VALUE 'Y'.                   
004700*                       TRUE WHILE THIS ROW IS A PENDING RAISE            
004800*                       NOT YET COMMITTED TO THE ACTIVE TABLE             
004900             15  TGA-PENDING-RAISE                                        
005000                                 PIC X(01).                               
005100                 88  TGA-IS-PENDING-RAISE     VALUE 'Y'.                  
005200******************************************************************TGA0008 
005300*   END OF COPYBOOK TGALMREC                                     *TGA0009 
005400******************************************************************TGA0010 
