000100******************************************************************TGD0001 
000200*   DEFAULT ALARM RULE TABLE                                     *TGD0002 
000300*   USED BY P110000-LOAD-DEFAULT-RULES WHEN RULES-IN CANNOT BE    TGD0003 
000400*   OPENED -- THE 6 HARDCODED ROWS BELOW ARE ALSO THE CANONICAL   TGD0004 
000500*   SAMPLE RULE SET USED WHEN PROVING OUT A NEW RELEASE OF THIS   TGD0005 
000600*   PROGRAM AGAINST A SAMPLE EVENTS-IN FILE.                      TGD0006 
000700*   ALL SIX USE THE DEFAULT RAISE-ON/CLEAR-ON LEVELS AND NO       TGD0007 
000800*   ENTITY/ATTRIBUTE FILTERS, EXCEPT RULE 2 (LINK STATUS) WHICH   TGD0008 
000900*   CARRIES A 30-SECOND RAISE AND CLEAR DELAY.                    TGD0009 
001000*   VALUEs CANNOT BE CODED DIRECTLY UNDER AN OCCURS, SO THE TABLE TGD0010 
001100*   IS LOADED BY REDEFINING IT OVER A FLAT LITERAL BLOCK -- THE   TGD0011 
001200*   SAME TRICK TURB0043 USES FOR ITS HARDCODED PARAMETER STRING.  TGD0012 
001300******************************************************************TGD0013 
001400*                                                                *        
001500*   HISTORY                                                      *        
001600*   ---------------------------------------------------------    *        
001700*   1987-04-09  RHM  ORIGINAL 6-RULE SEED SET                             
001800*   1991-06-21  JTK  ADDED THE 30-SECOND LINK-FLAP DAMPENING              
001900*                    DELAY TO RULE 2 (REQUEST GSF-0612)          *        
002000******************************************************************TGD0014 
002100 01  TGD-DEFAULT-RULE-LITERALS.                                           
002200     05  FILLER                  PIC X(44) VALUE                          
002300         'alarm-NODE_STATUS               0701MAJOR   '.                  
002400     05  FILLER                  PIC X(13) VALUE '0000000000000'.         
002500     05  FILLER                  PIC X(44) VALUE                          
002600         'alarm-LINK_STATUS               0702MAJOR   '.                  
002700     05  FILLER                  PIC X(13) VALUE '0003000030000'.         
002800     05  FILLER                  PIC X(44) VALUE                          
002900         'alarm-GPS_SYNC                  0703MINOR   '.                  
003000     05  FILLER                  PIC X(13) VALUE '0000000000000'.         
003100     05  FILLER                  PIC X(44) VALUE                          
003200         'alarm-UPGRADE_PREPARE           0301MINOR   '.                  
003300     05  FILLER                  PIC X(13) VALUE '0000000000000'.         
003400     05  FILLER                  PIC X(44) VALUE                          
003500         'alarm-UPGRADE_COMMIT            0302MINOR   '.                  
003600     05  FILLER                  PIC X(13) VALUE '0000000000000'.         
003700     05  FILLER                  PIC X(44) VALUE                          
003800         'alarm-MINION_SET_CONFIG         0503MINOR   '.                  
003900     05  FILLER                  PIC X(13) VALUE '0000000000000'.         
004000*                                                                         
004100 01  TGD-DEFAULT-RULE-TABLE REDEFINES TGD-DEFAULT-RULE-LITERALS.          
004200     05  TGD-DEFAULT-RULE-ENTRY OCCURS 6 TIMES.                           
004300         10  TGD-RULE            PIC X(32).                               
004400         10  TGD-EVENT-ID        PIC 9(04).                               
004500         10  TGD-SEVERITY        PIC X(08).                               
004600         10  TGD-RAISE-DELAY-SECS                                         
004700                                 PIC 9(05).                               
004800         10  TGD-CLEAR-DELAY-SECS                                         
004900                                 PIC 9(05).                               
005000         10  TGD-AGGREGATION     PIC 9(03).                               
005100******************************************************************TGD0015 
005200*   END OF COPYBOOK TGDFLRUL                                     *TGD0016 
005300******************************************************************TGD0017 
