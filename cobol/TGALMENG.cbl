000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGALMENG.                                                 
000300 AUTHOR.        R H MARTINDALE.                                           
000400 INSTALLATION.  TERRAGRAPH NETWORK OPERATIONS CENTER.                     
000500 DATE-WRITTEN.  04/09/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*------------------------PROGRAM PURPOSE-------------------------*        
000900*  PROGRAM TITLE: TGALMENG                                      *         
001000*  PROGRAM TEXT:  THE MESH ALARM RULE ENGINE.  READS ONE EVENT   *        
001100*                 AT A TIME FROM EVENTS-IN, MATCHES EACH EVENT   *        
001200*                 AGAINST EVERY RULE IN RULES-IN (OR THE SIX     *        
001300*                 DEFAULT RULES IN TGDFLRUL WHEN RULES-IN IS     *        
001400*                 NOT PRESENT), RAISES/CLEARS ALARMS AGAINST THE *        
001500*                 WORKING-STORAGE ALARM TABLE, ROLLS HIDDEN SUB- *        
001600*                 ALARMS UP INTO AGGREGATION ALARMS, AND WRITES  *        
001700*                 ONE REPORT LINE PER EVENT/RULE INTERACTION TO  *        
001800*                 ALARM-REPORT-OUT, FOLLOWED BY A PER-RULE                
001900*                 CONTROL-BREAK SUMMARY AT END OF RUN.           *        
002000*----------------------------------------------------------------*        
002100*                                                                *        
002200*   CHANGE LOG                                                  *         
002300*   ---------------------------------------------------------   *         
002400*   04/09/87  RHM  ORIGINAL - SINGLE ALARM PER RULE, NO ENTITY   *        
002500*                  SPLIT, NO PENDING-ACTION DELAYS               *        
002600*   11/02/89  RHM  ADDED UPSI-0 TRACE SWITCH TO MATCH TGALMSEQ   *        
002700*                  FOR FLOOR SUPPORT (REQUEST GSF-0084)          *        
002800*   06/21/91  JTK  SPLIT THE ALARM TABLE TO ONE ACTIVE ALARM PER *        
002900*                  RULE/ENTITY PAIR.  ADDED THE ENTITY-FILTER    *        
003000*                  ALLOW-LIST AND THE PENDING-ACTION TABLE FOR   *        
003100*                  RAISE/CLEAR DAMPENING DELAYS (REQUEST                  
003200*                  GSF-0612/GSF-0619)                            *        
003300*   06/30/91  JTK  ADDED P370000 TO WALK THE PENDING TABLE ON             
003400*                  EVERY EVENT AND COMMIT ANYTHING PAST ITS DUE  *        
003500*                  TIME BEFORE THAT EVENT'S OWN RULES RUN                 
003600*   08/12/96  DKS  ADDED THE ATTR-FILTER KEY=VALUE SCAN AGAINST           
003700*                  TGE-DETAILS (REQUEST GSF-1140)                *        
003800*   08/20/96  DKS  ADDED TGALMSEQ CALL FOR ALARM-ID ASSIGNMENT --         
003900*                  REPLACES THE OLD RULE-NAME-PLUS-ENTITY KEY             
004000*                  THAT FLOOR SUPPORT COULD NOT READ OVER THE    *        
004100*                  PHONE (REQUEST GSF-1140)                      *        
004200*   03/02/98  DKS  ADDED AGGREGATION ALARM ROLL-UP (P400000) AND          
004300*                  HIDDEN SUB-ALARM TYPE FOR THE LINK-FLAP BATCH *        
004400*                  OF SIMULTANEOUS LINK DROPS (REQUEST GSF-1502) *        
004500*   09/30/99  LPC  Y2K REVIEW - TIMESTAMPS ARE EPOCH SECONDS,             
004600*                  NO WINDOWED OR 2-DIGIT YEAR FIELDS IN THIS             
004700*                  PROGRAM, NO CHANGE REQUIRED                   *        
004800*   03/14/02  DKS  WS-CURRENT-TIME NOW TAKEN FROM EACH EVENT'S            
004900*                  OWN TIMESTAMP RATHER THAN A JOB-START TIME --          
005000*                  MATCHES HOW TGALMSEQ NOW REPORTS ITS WRAP ON           
005100*                  THE JOB LOG (REQUEST GSF-2203)                *        
005200*   05/11/04  KMP  ADDED THE PER-RULE CONTROL-BREAK SUMMARY AT            
005300*                  END OF RUN (REQUEST GSF-2610)                 *        
005400*   07/18/06  KMP  FIXED NEW ALARM ROWS ALWAYS COMING UP TYPE             
005500*                  NORMAL -- NOW SET HIDDEN WHEN THE OWNING               
005600*                  RULE HAS AGGREGATION > ZERO SO P400000 CAN             
005700*                  SEE THE SUB-ALARMS TO ROLL UP (GSF-2981)               
005800*   09/05/06  KMP  REWORKED THE RAISE/CLEAR LEVEL-LIST SCANS              
005900*                  IN P210010/P210020 TO OUT-OF-LINE PERFORM              
006000*                  THRU EXIT PARAGRAPHS, MATCHING SHOP STYLE              
006100*   10/02/06  KMP  FIXED A SECOND RAISE FOR A RULE/ENTITY WITH            
006200*                  A RAISE ALREADY PENDING RESERVING A SECOND             
006300*                  ALARM-TABLE ROW -- NOW ATTACHES TO THE ROW             
006400*                  ALREADY RESERVED (GSF-3044)                            
006500*   10/16/06  KMP  BROKE THE SWITCH/COUNTER/PARM GROUPS BACK OUT          
006600*                  TO STANDALONE 77-LEVELS -- WE GROUPED THEM FOR         
006700*                  NO REASON AND THIS SHOP CARRIES ITS SCRATCH            
006800*                  FIELDS AT 77 (GSF-3061)                                
006900*   11/06/06  KMP  DROPPED A DUPLICATE ATTACH IN P360500 -- THE           
007000*                  CALLER AT P310010 ALREADY COUNTS THE EVENT, SO         
007100*                  A RAISE AGAINST AN ACTIVE ALARM WAS COUNTING           
007200*                  EVERY EVENT TWICE (GSF-3077)                           
007300*   11/06/06  KMP  P400030 NO LONGER RE-ANNOUNCES A RAISE WHEN            
007400*                  ATTACHING TO AN AGGREGATION ALARM THAT ALREADY         
007500*                  EXISTS -- WAS WRITING A RAISE LINE FOR EVERY           
007600*                  EVENT WHILE THE RULE STAYED OVER THRESHOLD             
007700*                  (GSF-3082)                                             
007800*   11/06/06  KMP  DROPPED A DEAD SET/MOVE PAIR IN P370020 LEFT           
007900*                  OVER FROM A COPY-PASTE OF THE RESERVATION LOGIC        
008000*                  -- THE MOVE ALONE COMMITS THE PENDING RAISE            
008100*                  (GSF-3082)                                             
008200*----------------------------------------------------------------*        
008300 ENVIRONMENT DIVISION.                                                    
008400 CONFIGURATION SECTION.                                                   
008500 SOURCE-COMPUTER.        IBM-370.                                         
008600 OBJECT-COMPUTER.        IBM-370.                                         
008700 SPECIAL-NAMES.                                                           
008800     C01 IS TOP-OF-FORM                                                   
008900     CLASS NUMERIC-SEQ IS '0' THRU '9'                                    
009000     UPSI-0 ON STATUS IS WS-TRACE-IS-ON                                   
009100     UPSI-0 OFF STATUS IS WS-TRACE-IS-OFF.                                
009200 INPUT-OUTPUT SECTION.                                                    
009300 FILE-CONTROL.                                                            
009400SELECT EVENTS-IN        ASSIGN TO 'EVENTSIN'                              
009500            ORGANIZATION IS LINE SEQUENTIAL                               
009600            FILE STATUS IS WS-EVENTS-STATUS.                              
009700SELECT RULES-IN         ASSIGN TO 'RULESIN'                               
009800            ORGANIZATION IS LINE SEQUENTIAL                               
009900            FILE STATUS IS WS-RULES-STATUS.                               
010000SELECT ALARM-REPORT-OUT ASSIGN TO 'ALMRPT'                                
010100            ORGANIZATION IS LINE SEQUENTIAL                               
010200            FILE STATUS IS WS-REPORT-STATUS.                              
010300 DATA DIVISION.                                                           
010400 FILE SECTION.                                                            
010500 FD  EVENTS-IN                                                            
010600     LABEL RECORDS ARE STANDARD.                                          
010700     COPY TGEVTREC.                                                       
010800 FD  RULES-IN                                                             
010900     LABEL RECORDS ARE STANDARD.                                          
011000     COPY TGRULREC.                                                       
011100 FD  ALARM-REPORT-OUT                                                     
011200     LABEL RECORDS ARE OMITTED.                                           
011300     COPY TGRPTREC.                                                       
011400 WORKING-STORAGE SECTION.                                                 
011500     COPY TGRULTBL.                                                       
011600     COPY TGALMREC.                                                       
011700     COPY TGDFLRUL.                                                       
011800*                                                                *        
011900 01  WS-FILE-STATUS-FIELDS.                                               
012000     05  WS-EVENTS-STATUS        PIC XX.                                  
012100         88  WS-EVENTS-OK             VALUE '00'.                         
012200     05  WS-RULES-STATUS         PIC XX.                                  
012300         88  WS-RULES-OK              VALUE '00'.                         
012400     05  WS-REPORT-STATUS        PIC XX.                                  
012500*                                                                *        
012600 01  WS-WORK-SUBSCRIPTS COMP.                                             
012700     05  WS-RULE-SUB             PIC 9(03).                               
012800     05  WS-DFL-SUB              PIC 9(01).                               
012900     05  WS-ENT-SUB              PIC 9(02).                               
013000     05  WS-ATTR-SUB             PIC 9(02).                               
013100     05  WS-LEVEL-SUB            PIC 9(01).                               
013200     05  WS-ALARM-SUB            PIC 9(04).                               
013300     05  WS-PEND-SUB             PIC 9(04).                               
013400     05  WS-SUMM-SUB             PIC 9(03).                               
013500     05  WS-AGG-ALARM-SUB        PIC 9(04).                               
013600     05  WS-AGG-EVENT-SUM        PIC 9(04).                               
013700     05  WS-SCAN-POS             PIC 9(03).                               
013800     05  WS-SCAN-LIMIT           PIC 9(03).                               
013900     05  WS-KEY-LEN              PIC 9(02).                               
014000     05  WS-VAL-LEN              PIC 9(02).                               
014100     05  WS-PAIR-LEN             PIC 9(02).                               
014200     05  WS-SCAN-PTR             PIC 9(03).                               
014300*                                                                *        
014400 01  WS-ATTR-SCAN-AREA.                                                   
014500     05  WS-DUMMY-TRIM           PIC X(32).                               
014600     05  WS-ATTR-PAIR            PIC X(65).                               
014700*                                                                *        
014800 01  WS-REPORT-CURRENT-FIELDS.                                            
014900     05  WS-RPT-TS-NUM           PIC 9(10).                               
015000     05  WS-RPT-RULE-NAME        PIC X(32).                               
015100     05  WS-RPT-ENTITY           PIC X(32).                               
015200     05  WS-RPT-ACTION           PIC X(10).                               
015300     05  WS-RPT-ALARM-TYPE       PIC X(11).                               
015400     05  WS-RPT-ALARM-ID         PIC X(36).                               
015500*                                                                *        
015600*                       STANDALONE RUN SWITCHES, COUNTERS AND             
015700*                       PARM FIELDS -- 77-LEVELS, NOT GROUPED,            
015800*                       SAME HABIT THE SECURITY PROGRAMS CARRY            
015900 77  WS-EOF-EVENTS-SW        PIC X(01) VALUE 'N'.                         
016000 88  WS-EOF-EVENTS            VALUE 'Y'.                                  
016100 77  WS-EOF-RULES-SW         PIC X(01) VALUE 'N'.                         
016200 88  WS-EOF-RULES             VALUE 'Y'.                                  
016300 77  WS-FOUND-SW             PIC X(01) VALUE 'N'.                         
016400 88  WS-FOUND                 VALUE 'Y'.                                  
016500 88  WS-NOT-FOUND             VALUE 'N'.                                  
016600 77  WS-RULE-FOUND-SW        PIC X(01) VALUE 'N'.                         
016700 88  WS-RULE-FOUND            VALUE 'Y'.                                  
016800 88  WS-RULE-NOT-FOUND        VALUE 'N'.                                  
016900 77  WS-ENTITY-MATCH-SW      PIC X(01) VALUE 'N'.                         
017000 88  WS-ENTITY-MATCHED        VALUE 'Y'.                                  
017100 88  WS-ENTITY-NOT-MATCHED    VALUE 'N'.                                  
017200 77  WS-ATTR-MATCH-SW        PIC X(01) VALUE 'N'.                         
017300 88  WS-ATTR-MATCHED          VALUE 'Y'.                                  
017400 88  WS-ATTR-NOT-MATCHED      VALUE 'N'.                                  
017500 77  WS-PAIR-FOUND-SW        PIC X(01) VALUE 'N'.                         
017600 88  WS-PAIR-FOUND            VALUE 'Y'.                                  
017700 88  WS-PAIR-NOT-FOUND        VALUE 'N'.                                  
017800 77  WS-AGG-ROW-NEW-SW       PIC X(01) VALUE 'N'.                         
017900 88  WS-AGG-ROW-IS-NEW      VALUE 'Y'.                                    
018000 88  WS-AGG-ROW-NOT-NEW     VALUE 'N'.                                    
018100 77  WS-ACTION-CODE          PIC X(05) VALUE SPACES.                      
018200 88  WS-ACTION-IS-RAISE       VALUE 'RAISE'.                              
018300 88  WS-ACTION-IS-CLEAR       VALUE 'CLEAR'.                              
018400 88  WS-ACTION-IS-NONE        VALUE 'NONE '.                              
018500*                       GLOBALS FOR THE GENERIC PENDING-ACTION            
018600*                       HELPER AT P350100, SAME IDIOM THE SECURITY        
018700*                       PROGRAMS USE TO PASS A FUNCTION CODE              
018800 77  WS-PEND-DIRECTION-PARM  PIC X(01).                                   
018900 77  WS-PEND-DELAY-PARM      PIC 9(05) COMP.                              
019000 77  WS-SUB-ALARM-COUNT      PIC 9(04) COMP.                              
019100 77  WS-CURRENT-TIME         PIC 9(10).                                   
019200 77  WS-SUMM-ACTIVE-COUNT    PIC 9(07) VALUE ZERO COMP.                   
019300*                                                                *        
019400     TITLE 'TGALMENG --> MAINLINE LOGIC'.                                 
019500 PROCEDURE DIVISION.                                                      
019600 P000000-MAINLINE SECTION.                                                
019700*                                                                         
019800     PERFORM P010000-INITIALIZE.                                          
019900     PERFORM P100000-LOAD-RULE-TABLE.                                     
020000     PERFORM P250000-READ-EVENT.                                          
020100     PERFORM P300000-PROCESS-EVENT THRU P300000-EXIT                      
020200         UNTIL WS-EOF-EVENTS.                                             
020300     PERFORM P600000-WRITE-SUMMARY.                                       
020400     PERFORM P900000-TERMINATE.                                           
020500     GOBACK.                                                              
020600*                                                                         
020700 P000000-EXIT.                                                            
020800     EXIT.                                                                
020900*                                                                         
021000     TITLE 'TGALMENG --> STARTUP / SHUTDOWN'.                             
021100 P010000-INITIALIZE SECTION.                                              
021200*                                                                         
021300     OPEN INPUT  EVENTS-IN.                                               
021400     OPEN OUTPUT ALARM-REPORT-OUT.                                        
021500     MOVE ZERO TO WS-ALARM-COUNT.                                         
021600     MOVE ZERO TO WS-PENDING-COUNT.                                       
021700     MOVE ZERO TO WS-SUMM-ACTIVE-COUNT.                                   
021800     PERFORM P010010-CLEAR-ALARM-TABLE                                    
021900         THRU P010010-EXIT                                                
022000         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
022100         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS.                              
022200     PERFORM P010020-CLEAR-PENDING-TABLE                                  
022300         THRU P010020-EXIT                                                
022400         VARYING WS-PEND-SUB FROM 1 BY 1                                  
022500         UNTIL WS-PEND-SUB > WS-MAX-PENDING.                              
022600*                                                                         
022700 P010000-EXIT.                                                            
022800     EXIT.                                                                
022900*                                                                         
023000 P010010-CLEAR-ALARM-TABLE.                                               
023100     SET TGA-ROW-FREE(WS-ALARM-SUB) TO TRUE.                              
023200     MOVE 'N' TO TGA-PENDING-RAISE(WS-ALARM-SUB).                         
023300*                                                                         
023400 P010010-EXIT.                                                            
023500     EXIT.                                                                
023600*                                                                         
023700 P010020-CLEAR-PENDING-TABLE.                                             
023800     SET WT-PEND-ROW-FREE(WS-PEND-SUB) TO TRUE.                           
023900*                                                                         
024000 P010020-EXIT.                                                            
024100     EXIT.                                                                
024200*                                                                         
024300 P900000-TERMINATE SECTION.                                               
024400*                                                                         
024500     CLOSE EVENTS-IN.                                                     
024600     CLOSE ALARM-REPORT-OUT.                                              
024700*                                                                         
024800 P900000-EXIT.                                                            
024900     EXIT.                                                                
025000*                                                                         
025100     TITLE 'TGALMENG --> RULE TABLE LOAD'.                                
025200 P100000-LOAD-RULE-TABLE SECTION.                                         
025300*                                                                         
025400     MOVE ZERO TO WS-RULE-COUNT.                                          
025500     OPEN INPUT RULES-IN.                                                 
025600     IF  NOT WS-RULES-OK                                                  
025700         PERFORM P110000-LOAD-DEFAULT-RULES                               
025800             THRU P110000-EXIT                                            
025900         ELSE                                                             
026000         PERFORM P120000-READ-RULE                                        
026100         PERFORM P130000-STORE-RULE THRU P130000-EXIT                     
026200             UNTIL WS-EOF-RULES                                           
026300         CLOSE RULES-IN                                                   
026400         IF  WS-RULE-COUNT = ZERO                                         
026500             PERFORM P110000-LOAD-DEFAULT-RULES                           
026600                 THRU P110000-EXIT                                        
026700         END-IF                                                           
026800     END-IF.                                                              
026900*                                                                         
027000 P100000-EXIT.                                                            
027100     EXIT.                                                                
027200*                                                                         
027300 P110000-LOAD-DEFAULT-RULES.                                              
027400     PERFORM P110010-STORE-DEFAULT-RULE                                   
027500         THRU P110010-EXIT                                                
027600         VARYING WS-DFL-SUB FROM 1 BY 1                                   
027700         UNTIL WS-DFL-SUB > 6.                                            
027800*                                                                         
027900 P110000-EXIT.                                                            
028000     EXIT.                                                                
028100*                                                                         
028200 P110010-STORE-DEFAULT-RULE.                                              
028300     ADD 1 TO WS-RULE-COUNT.                                              
028400     MOVE WS-RULE-COUNT TO WS-RULE-SUB.                                   
028500     MOVE TGD-RULE(WS-DFL-SUB)        TO WT-RULE(WS-RULE-SUB).            
028600     MOVE SPACES                      TO WT-DESCRIPTION                   
028700                                         (WS-RULE-SUB).                   
028800     MOVE TGD-EVENT-ID(WS-DFL-SUB)    TO WT-EVENT-ID                      
028900                                         (WS-RULE-SUB).                   
029000     MOVE TGD-SEVERITY(WS-DFL-SUB)    TO WT-SEVERITY                      
029100                                         (WS-RULE-SUB).                   
029200     MOVE ZERO TO WT-RAISE-ON-COUNT(WS-RULE-SUB).                         
029300     MOVE ZERO TO WT-CLEAR-ON-COUNT(WS-RULE-SUB).                         
029400     MOVE TGD-RAISE-DELAY-SECS(WS-DFL-SUB)                                
029500                                   TO WT-RAISE-DELAY-SECS                 
029600                                         (WS-RULE-SUB).                   
029700     MOVE TGD-CLEAR-DELAY-SECS(WS-DFL-SUB)                                
029800                                   TO WT-CLEAR-DELAY-SECS                 
029900                                         (WS-RULE-SUB).                   
030000     MOVE TGD-AGGREGATION(WS-DFL-SUB) TO WT-AGGREGATION                   
030100                                         (WS-RULE-SUB).                   
030200     MOVE ZERO TO WT-ENTITY-FILTER-COUNT(WS-RULE-SUB).                    
030300     MOVE ZERO TO WT-ATTR-FILTER-COUNT(WS-RULE-SUB).                      
030400     MOVE ZERO TO WT-RAISE-COUNT(WS-RULE-SUB).                            
030500     MOVE ZERO TO WT-CLEAR-COUNT(WS-RULE-SUB).                            
030600     PERFORM P140000-APPLY-DEFAULT-LEVELS THRU P140000-EXIT.              
030700*                                                                         
030800 P110010-EXIT.                                                            
030900     EXIT.                                                                
031000*                                                                         
031100 P120000-READ-RULE.                                                       
031200     READ RULES-IN                                                        
031300         AT END                                                           
031400             SET WS-EOF-RULES TO TRUE                                     
031500     END-READ.                                                            
031600*                                                                         
031700 P130000-STORE-RULE.                                                      
031800     IF  NOT WS-EOF-RULES                                                 
031900         ADD 1 TO WS-RULE-COUNT                                           
032000         MOVE WS-RULE-COUNT TO WS-RULE-SUB                                
032100         MOVE TGR-RULE-NAME      TO WT-RULE(WS-RULE-SUB)                  
032200         MOVE TGR-DESCRIPTION    TO WT-DESCRIPTION(WS-RULE-SUB)           
032300         MOVE TGR-EVENT-ID       TO WT-EVENT-ID(WS-RULE-SUB)              
032400         MOVE TGR-SEVERITY       TO WT-SEVERITY(WS-RULE-SUB)              
032500         MOVE TGR-RAISE-ON-COUNT TO WT-RAISE-ON-COUNT                     
032600                                        (WS-RULE-SUB)                     
032700         MOVE TGR-CLEAR-ON-COUNT TO WT-CLEAR-ON-COUNT                     
032800                                        (WS-RULE-SUB)                     
032900         MOVE TGR-RAISE-DELAY-SECS                                        
033000                                 TO WT-RAISE-DELAY-SECS                   
033100                                        (WS-RULE-SUB)                     
033200         MOVE TGR-CLEAR-DELAY-SECS                                        
033300                                 TO WT-CLEAR-DELAY-SECS                   
033400                                        (WS-RULE-SUB)                     
033500         MOVE TGR-AGGREGATION    TO WT-AGGREGATION(WS-RULE-SUB)           
033600         MOVE TGR-ENTITY-FILTER-COUNT                                     
033700                                 TO WT-ENTITY-FILTER-COUNT                
033800                                        (WS-RULE-SUB)                     
033900         MOVE TGR-ATTR-FILTER-COUNT                                       
034000                                 TO WT-ATTR-FILTER-COUNT                  
034100                                        (WS-RULE-SUB)                     
034200         MOVE ZERO TO WT-RAISE-COUNT(WS-RULE-SUB)                         
034300         MOVE ZERO TO WT-CLEAR-COUNT(WS-RULE-SUB)                         
034400         PERFORM P130010-COPY-RAISE-LEVELS                                
034500             THRU P130010-EXIT                                            
034600             VARYING WS-LEVEL-SUB FROM 1 BY 1                             
034700             UNTIL WS-LEVEL-SUB > 4                                       
034800         PERFORM P130020-COPY-CLEAR-LEVELS                                
034900             THRU P130020-EXIT                                            
035000             VARYING WS-LEVEL-SUB FROM 1 BY 1                             
035100             UNTIL WS-LEVEL-SUB > 4                                       
035200         PERFORM P130030-COPY-ENTITY-FILTER                               
035300             THRU P130030-EXIT                                            
035400             VARYING WS-ENT-SUB FROM 1 BY 1                               
035500             UNTIL WS-ENT-SUB > 10                                        
035600         PERFORM P130040-COPY-ATTR-FILTER                                 
035700             THRU P130040-EXIT                                            
035800             VARYING WS-ATTR-SUB FROM 1 BY 1                              
035900             UNTIL WS-ATTR-SUB > 5                                        
036000         PERFORM P140000-APPLY-DEFAULT-LEVELS THRU P140000-EXIT           
036100         PERFORM P120000-READ-RULE                                        
036200     END-IF.                                                              
036300*                                                                         
036400 P130000-EXIT.                                                            
036500     EXIT.                                                                
036600*                                                                         
036700 P130010-COPY-RAISE-LEVELS.                                               
036800     MOVE TGR-RAISE-ON-LEVELS(WS-LEVEL-SUB)                               
036900         TO WT-RAISE-ON-LEVELS(WS-RULE-SUB WS-LEVEL-SUB).                 
037000*                                                                         
037100 P130010-EXIT.                                                            
037200     EXIT.                                                                
037300*                                                                         
037400 P130020-COPY-CLEAR-LEVELS.                                               
037500     MOVE TGR-CLEAR-ON-LEVELS(WS-LEVEL-SUB)                               
037600         TO WT-CLEAR-ON-LEVELS(WS-RULE-SUB WS-LEVEL-SUB).                 
037700*                                                                         
037800 P130020-EXIT.                                                            
037900     EXIT.                                                                
038000*                                                                         
038100 P130030-COPY-ENTITY-FILTER.                                              
038200     MOVE TGR-ENTITY-FILTER(WS-ENT-SUB)                                   
038300         TO WT-ENTITY-FILTER(WS-RULE-SUB WS-ENT-SUB).                     
038400*                                                                         
038500 P130030-EXIT.                                                            
038600     EXIT.                                                                
038700*                                                                         
038800 P130040-COPY-ATTR-FILTER.                                                
038900     MOVE TGR-ATTR-FILTER-KEY(WS-ATTR-SUB)                                
039000         TO WT-ATTR-FILTER-KEY(WS-RULE-SUB WS-ATTR-SUB).                  
039100     MOVE TGR-ATTR-FILTER-VAL(WS-ATTR-SUB)                                
039200         TO WT-ATTR-FILTER-VAL(WS-RULE-SUB WS-ATTR-SUB).                  
039300*                                                                         
039400 P130040-EXIT.                                                            
039500     EXIT.                                                                
039600*                                                                         
039700*                       DEFAULT LEVELS ARE SUBSTITUTED WHOLE, NOT         
039800*                       MERGED, WHEN A RULE DOES NOT CONFIGURE ITS        
039900*                       OWN RAISE-ON OR CLEAR-ON LIST                     
040000 P140000-APPLY-DEFAULT-LEVELS.                                            
040100     IF  WT-RAISE-ON-COUNT(WS-RULE-SUB) = ZERO                            
040200         MOVE 20 TO WT-RAISE-ON-LEVELS(WS-RULE-SUB 1)                     
040300         MOVE 30 TO WT-RAISE-ON-LEVELS(WS-RULE-SUB 2)                     
040400         MOVE 40 TO WT-RAISE-ON-LEVELS(WS-RULE-SUB 3)                     
040500         MOVE 3  TO WT-RAISE-ON-COUNT(WS-RULE-SUB)                        
040600     END-IF.                                                              
040700     IF  WT-CLEAR-ON-COUNT(WS-RULE-SUB) = ZERO                            
040800         MOVE 10 TO WT-CLEAR-ON-LEVELS(WS-RULE-SUB 1)                     
040900         MOVE 1  TO WT-CLEAR-ON-COUNT(WS-RULE-SUB)                        
041000     END-IF.                                                              
041100*                                                                         
041200 P140000-EXIT.                                                            
041300     EXIT.                                                                
041400*                                                                         
041500     TITLE 'TGALMENG --> EVENT LOOP'.                                     
041600 P250000-READ-EVENT SECTION.                                              
041700*                                                                         
041800     READ EVENTS-IN                                                       
041900         AT END                                                           
042000             SET WS-EOF-EVENTS TO TRUE                                    
042100     END-READ.                                                            
042200*                                                                         
042300 P250000-EXIT.                                                            
042400     EXIT.                                                                
042500*                                                                         
042600 P300000-PROCESS-EVENT SECTION.                                           
042700*                                                                         
042800     MOVE TGE-TIMESTAMP TO WS-CURRENT-TIME.                               
042900     PERFORM P370000-COMMIT-DUE-PENDING THRU P370000-EXIT.                
043000     PERFORM P300010-MATCH-ONE-RULE                                       
043100         THRU P300010-EXIT                                                
043200         VARYING WS-RULE-SUB FROM 1 BY 1                                  
043300         UNTIL WS-RULE-SUB > WS-RULE-COUNT.                               
043400     PERFORM P250000-READ-EVENT.                                          
043500*                                                                         
043600 P300000-EXIT.                                                            
043700     EXIT.                                                                
043800*                                                                         
043900 P300010-MATCH-ONE-RULE.                                                  
044000     PERFORM P200000-MATCH-RULE THRU P200000-EXIT.                        
044100     IF  WS-FOUND                                                         
044200         PERFORM P210000-DECIDE-ACTION THRU P210000-EXIT                  
044300         PERFORM P310000-HANDLE-ACTION THRU P310000-EXIT                  
044400     END-IF.                                                              
044500*                                                                         
044600 P300010-EXIT.                                                            
044700     EXIT.                                                                
044800*                                                                         
044900     TITLE 'TGALMENG --> RULE MATCHING'.                                  
045000 P200000-MATCH-RULE SECTION.                                              
045100*                                                                         
045200     SET WS-NOT-FOUND TO TRUE.                                            
045300     IF  TGE-EVENT-ID = WT-EVENT-ID(WS-RULE-SUB)                          
045400         PERFORM P200010-CHECK-ENTITY-FILTER THRU P200010-EXIT            
045500         IF  WS-ENTITY-MATCHED                                            
045600             PERFORM P200020-CHECK-ATTR-FILTER                            
045700                 THRU P200020-EXIT                                        
045800             IF  WS-ATTR-MATCHED                                          
045900                 SET WS-FOUND TO TRUE                                     
046000         END-IF                                                           
046100         END-IF                                                           
046200     END-IF.                                                              
046300*                                                                         
046400 P200000-EXIT.                                                            
046500     EXIT.                                                                
046600*                                                                         
046700*                       NO ENTRIES = ALLOW EVERY ENTITY                   
046800 P200010-CHECK-ENTITY-FILTER.                                             
046900     IF  WT-ENTITY-FILTER-COUNT(WS-RULE-SUB) = ZERO                       
047000         SET WS-ENTITY-MATCHED TO TRUE                                    
047100         ELSE                                                             
047200         SET WS-NOT-FOUND TO TRUE                                         
047300         PERFORM P200011-TEST-ONE-ENTITY                                  
047400             THRU P200011-EXIT                                            
047500             VARYING WS-ENT-SUB FROM 1 BY 1                               
047600             UNTIL WS-ENT-SUB >                                           
047700                   WT-ENTITY-FILTER-COUNT(WS-RULE-SUB)                    
047800                OR WS-FOUND                                               
047900         IF  WS-FOUND                                                     
048000             SET WS-ENTITY-MATCHED TO TRUE                                
048100         ELSE                                                             
048200             SET WS-ENTITY-NOT-MATCHED TO TRUE                            
048300         END-IF                                                           
048400     END-IF.                                                              
048500*                                                                         
048600 P200010-EXIT.                                                            
048700     EXIT.                                                                
048800*                                                                         
048900 P200011-TEST-ONE-ENTITY.                                                 
049000     IF  TGE-ENTITY = WT-ENTITY-FILTER(WS-RULE-SUB WS-ENT-SUB)            
049100         SET WS-FOUND TO TRUE                                             
049200     END-IF.                                                              
049300*                                                                         
049400 P200011-EXIT.                                                            
049500     EXIT.                                                                
049600*                                                                         
049700*                       NO ENTRIES = NO ATTRIBUTE TEST REQUIRED,          
049800*                       ANY ONE MATCHING ROW IS SUFFICIENT (OR'D)         
049900 P200020-CHECK-ATTR-FILTER.                                               
050000     IF  WT-ATTR-FILTER-COUNT(WS-RULE-SUB) = ZERO                         
050100         SET WS-ATTR-MATCHED TO TRUE                                      
050200         ELSE                                                             
050300         SET WS-NOT-FOUND TO TRUE                                         
050400         PERFORM P200021-TEST-ONE-ATTR-ROW                                
050500             THRU P200021-EXIT                                            
050600             VARYING WS-ATTR-SUB FROM 1 BY 1                              
050700             UNTIL WS-ATTR-SUB >                                          
050800                   WT-ATTR-FILTER-COUNT(WS-RULE-SUB)                      
050900                OR WS-FOUND                                               
051000         IF  WS-FOUND                                                     
051100             SET WS-ATTR-MATCHED TO TRUE                                  
051200         ELSE                                                             
051300             SET WS-ATTR-NOT-MATCHED TO TRUE                              
051400         END-IF                                                           
051500     END-IF.                                                              
051600*                                                                         
051700 P200020-EXIT.                                                            
051800     EXIT.                                                                
051900*                                                                         
052000 P200021-TEST-ONE-ATTR-ROW.                                               
052100     PERFORM P200030-BUILD-ATTR-PAIR THRU P200030-EXIT.                   
052200     PERFORM P200040-SCAN-DETAILS-FOR-PAIR THRU P200040-EXIT.             
052300*                                                                         
052400 P200021-EXIT.                                                            
052500     EXIT.                                                                
052600*                                                                         
052700*                       TRIM TRAILING SPACES OFF THE KEY AND THE          
052800*                       VALUE AND BUILD 'KEY=VALUE' WITH NO               
052900*                       INTRINSIC FUNCTIONS (NOT ALLOWED HERE) --         
053000*                       UNSTRING WITH POINTER GIVES US THE TRIMMED        
053100*                       LENGTH OF EACH PIECE                              
053200 P200030-BUILD-ATTR-PAIR.                                                 
053300     MOVE 1 TO WS-SCAN-PTR.                                               
053400     UNSTRING WT-ATTR-FILTER-KEY(WS-RULE-SUB WS-ATTR-SUB)                 
053500         DELIMITED BY SPACE                                               
053600         INTO WS-DUMMY-TRIM                                               
053700         WITH POINTER WS-SCAN-PTR                                         
053800     END-UNSTRING.                                                        
053900     COMPUTE WS-KEY-LEN = WS-SCAN-PTR - 1.                                
054000     MOVE 1 TO WS-SCAN-PTR.                                               
054100     UNSTRING WT-ATTR-FILTER-VAL(WS-RULE-SUB WS-ATTR-SUB)                 
054200         DELIMITED BY SPACE                                               
054300         INTO WS-DUMMY-TRIM                                               
054400         WITH POINTER WS-SCAN-PTR                                         
054500     END-UNSTRING.                                                        
054600     COMPUTE WS-VAL-LEN = WS-SCAN-PTR - 1.                                
054700     STRING WT-ATTR-FILTER-KEY(WS-RULE-SUB WS-ATTR-SUB)                   
054800                (1:WS-KEY-LEN) DELIMITED BY SIZE                          
054900            '=' DELIMITED BY SIZE                                         
055000            WT-ATTR-FILTER-VAL(WS-RULE-SUB WS-ATTR-SUB)                   
055100                (1:WS-VAL-LEN) DELIMITED BY SIZE                          
055200         INTO WS-ATTR-PAIR                                                
055300     END-STRING.                                                          
055400     COMPUTE WS-PAIR-LEN = WS-KEY-LEN + WS-VAL-LEN + 1.                   
055500*                                                                         
055600 P200030-EXIT.                                                            
055700     EXIT.                                                                
055800*                                                                         
055900 P200040-SCAN-DETAILS-FOR-PAIR.                                           
056000     SET WS-NOT-FOUND TO TRUE.                                            
056100     COMPUTE WS-SCAN-LIMIT = 257 - WS-PAIR-LEN.                           
056200     IF  WS-SCAN-LIMIT > ZERO                                             
056300         PERFORM P200041-TEST-ONE-POSITION                                
056400             THRU P200041-EXIT                                            
056500             VARYING WS-SCAN-POS FROM 1 BY 1                              
056600             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                            
056700                OR WS-FOUND                                               
056800     END-IF.                                                              
056900*                                                                         
057000 P200040-EXIT.                                                            
057100     EXIT.                                                                
057200*                                                                         
057300 P200041-TEST-ONE-POSITION.                                               
057400     IF  TGE-DETAILS(WS-SCAN-POS:WS-PAIR-LEN) =                           
057500             WS-ATTR-PAIR(1:WS-PAIR-LEN)                                  
057600         SET WS-FOUND TO TRUE                                             
057700     END-IF.                                                              
057800*                                                                         
057900 P200041-EXIT.                                                            
058000     EXIT.                                                                
058100*                                                                         
058200     TITLE 'TGALMENG --> ACTION DECISION'.                                
058300*                       RAISE TAKES PRECEDENCE OVER CLEAR WHEN A          
058400*                       LEVEL APPEARS ON BOTH LISTS                       
058500 P210000-DECIDE-ACTION SECTION.                                           
058600*                                                                         
058700     SET WS-ACTION-IS-NONE TO TRUE.                                       
058800     PERFORM P210010-CHECK-RAISE-LEVELS THRU P210010-EXIT.                
058900     IF  WS-FOUND                                                         
059000         SET WS-ACTION-IS-RAISE TO TRUE                                   
059100         ELSE                                                             
059200         PERFORM P210020-CHECK-CLEAR-LEVELS THRU P210020-EXIT             
059300         IF  WS-FOUND                                                     
059400             SET WS-ACTION-IS-CLEAR TO TRUE                               
059500         END-IF                                                           
059600     END-IF.                                                              
059700*                                                                         
059800 P210000-EXIT.                                                            
059900     EXIT.                                                                
060000*                                                                         
060100 P210010-CHECK-RAISE-LEVELS.                                              
060200     SET WS-NOT-FOUND TO TRUE.                                            
060300     PERFORM P210011-TEST-ONE-RAISE-LEVEL                                 
060400         THRU P210011-EXIT                                                
060500         VARYING WS-LEVEL-SUB FROM 1 BY 1                                 
060600         UNTIL WS-LEVEL-SUB > WT-RAISE-ON-COUNT(WS-RULE-SUB)              
060700            OR WS-FOUND.                                                  
060800*                                                                         
060900 P210010-EXIT.                                                            
061000     EXIT.                                                                
061100*                                                                         
061200 P210011-TEST-ONE-RAISE-LEVEL.                                            
061300     IF  TGE-LEVEL =                                                      
061400             WT-RAISE-ON-LEVELS(WS-RULE-SUB WS-LEVEL-SUB)                 
061500         SET WS-FOUND TO TRUE                                             
061600     END-IF.                                                              
061700*                                                                         
061800 P210011-EXIT.                                                            
061900     EXIT.                                                                
062000*                                                                         
062100 P210020-CHECK-CLEAR-LEVELS.                                              
062200     SET WS-NOT-FOUND TO TRUE.                                            
062300     PERFORM P210021-TEST-ONE-CLEAR-LEVEL                                 
062400         THRU P210021-EXIT                                                
062500         VARYING WS-LEVEL-SUB FROM 1 BY 1                                 
062600         UNTIL WS-LEVEL-SUB > WT-CLEAR-ON-COUNT(WS-RULE-SUB)              
062700            OR WS-FOUND.                                                  
062800*                                                                         
062900 P210020-EXIT.                                                            
063000     EXIT.                                                                
063100*                                                                         
063200 P210021-TEST-ONE-CLEAR-LEVEL.                                            
063300     IF  TGE-LEVEL =                                                      
063400             WT-CLEAR-ON-LEVELS(WS-RULE-SUB WS-LEVEL-SUB)                 
063500         SET WS-FOUND TO TRUE                                             
063600     END-IF.                                                              
063700*                                                                         
063800 P210021-EXIT.                                                            
063900     EXIT.                                                                
064000*                                                                         
064100     TITLE 'TGALMENG --> ACTION HANDLING'.                                
064200 P310000-HANDLE-ACTION SECTION.                                           
064300*                                                                         
064400     PERFORM P320000-FIND-ACTIVE-ALARM THRU P320000-EXIT.                 
064500     IF  WS-FOUND                                                         
064600         PERFORM P310010-HANDLE-WITH-ACTIVE-ALARM                         
064700             THRU P310010-EXIT                                            
064800         ELSE                                                             
064900         PERFORM P310020-HANDLE-NO-ACTIVE-ALARM                           
065000             THRU P310020-EXIT                                            
065100     END-IF.                                                              
065200         IF  WT-AGGREGATION(WS-RULE-SUB) > ZERO                           
065300         PERFORM P400000-UPDATE-AGGREGATION THRU P400000-EXIT             
065400     END-IF.                                                              
065500*                                                                         
065600 P310000-EXIT.                                                            
065700     EXIT.                                                                
065800*                                                                         
065900*                       AN EVENT ALWAYS ATTACHES TO AN ALREADY-           
066000*                       ACTIVE ALARM, REGARDLESS OF ACTION                
066100 P310010-HANDLE-WITH-ACTIVE-ALARM.                                        
066200     PERFORM P310011-ATTACH-EVENT THRU P310011-EXIT.                      
066300     EVALUATE TRUE                                                        
066400         WHEN WS-ACTION-IS-CLEAR                                          
066500             IF  WT-CLEAR-DELAY-SECS(WS-RULE-SUB) = ZERO                  
066600                 PERFORM P340000-CLEAR-ALARM THRU P340000-EXIT            
066700         ELSE                                                             
066800                 PERFORM P350000-SCHEDULE-PENDING-CLEAR                   
066900                     THRU P350000-EXIT                                    
067000         END-IF                                                           
067100         WHEN WS-ACTION-IS-RAISE                                          
067200             PERFORM P360500-CANCEL-PENDING-CLEAR                         
067300                 THRU P360500-EXIT                                        
067400         WHEN OTHER                                                       
067500             PERFORM P310012-WRITE-ACTIVE-NONE-LINE                       
067600                 THRU P310012-EXIT                                        
067700     END-EVALUATE.                                                        
067800*                                                                         
067900 P310010-EXIT.                                                            
068000     EXIT.                                                                
068100*                                                                         
068200 P310011-ATTACH-EVENT.                                                    
068300     ADD 1 TO TGA-EVENT-COUNT(WS-ALARM-SUB).                              
068400*                                                                         
068500 P310011-EXIT.                                                            
068600     EXIT.                                                                
068700*                                                                         
068800 P310012-WRITE-ACTIVE-NONE-LINE.                                          
068900     MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME.                   
069000     MOVE TGE-ENTITY               TO WS-RPT-ENTITY.                      
069100     MOVE 'NONE'                   TO WS-RPT-ACTION.                      
069200     MOVE TGA-ALARM-TYPE(WS-ALARM-SUB) TO WS-RPT-ALARM-TYPE.              
069300     MOVE TGA-ALARM-ID(WS-ALARM-SUB)    TO WS-RPT-ALARM-ID.               
069400     PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT.                 
069500*                                                                         
069600 P310012-EXIT.                                                            
069700     EXIT.                                                                
069800*                                                                         
069900 P310020-HANDLE-NO-ACTIVE-ALARM.                                          
070000     EVALUATE TRUE                                                        
070100         WHEN WS-ACTION-IS-RAISE                                          
070200             PERFORM P330000-RAISE-ALARM THRU P330000-EXIT                
070300         WHEN WS-ACTION-IS-CLEAR                                          
070400             PERFORM P360000-CANCEL-PENDING-RAISE                         
070500                 THRU P360000-EXIT                                        
070600         WHEN OTHER                                                       
070700             PERFORM P310021-WRITE-NO-ALARM-LINE                          
070800                 THRU P310021-EXIT                                        
070900     END-EVALUATE.                                                        
071000*                                                                         
071100 P310020-EXIT.                                                            
071200     EXIT.                                                                
071300*                                                                         
071400*                       ACTION=NONE, OR A CLEAR WITH NOTHING              
071500*                       PENDING TO CANCEL -- ALARM-ID STAYS BLANK         
071600*                       PER THE REPORT LAYOUT RULE                        
071700 P310021-WRITE-NO-ALARM-LINE.                                             
071800     MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME.                   
071900     MOVE TGE-ENTITY               TO WS-RPT-ENTITY.                      
072000     MOVE WS-ACTION-CODE           TO WS-RPT-ACTION.                      
072100     MOVE SPACES                   TO WS-RPT-ALARM-TYPE.                  
072200     MOVE SPACES                   TO WS-RPT-ALARM-ID.                    
072300     PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT.                 
072400*                                                                         
072500 P310021-EXIT.                                                            
072600     EXIT.                                                                
072700*                                                                         
072800     TITLE 'TGALMENG --> ACTIVE ALARM LOOKUP'.                            
072900*                       ONE HELD, NON-PENDING ROW PER RULE/ENTITY         
073000 P320000-FIND-ACTIVE-ALARM SECTION.                                       
073100*                                                                         
073200     SET WS-NOT-FOUND TO TRUE.                                            
073300     PERFORM P320010-TEST-ONE-ALARM-ROW                                   
073400         THRU P320010-EXIT                                                
073500         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
073600         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                               
073700            OR WS-FOUND.                                                  
073800*                                                                         
073900 P320000-EXIT.                                                            
074000     EXIT.                                                                
074100*                                                                         
074200 P320010-TEST-ONE-ALARM-ROW.                                              
074300     IF  TGA-ROW-HELD(WS-ALARM-SUB)                                       
074400         AND NOT TGA-IS-PENDING-RAISE(WS-ALARM-SUB)                       
074500         AND TGA-RULE-NAME(WS-ALARM-SUB) = WT-RULE(WS-RULE-SUB)           
074600         AND TGA-ENTITY(WS-ALARM-SUB)    = TGE-ENTITY                     
074700         SET WS-FOUND TO TRUE                                             
074800     END-IF.                                                              
074900*                                                                         
075000 P320010-EXIT.                                                            
075100     EXIT.                                                                
075200*                                                                         
075300     TITLE 'TGALMENG --> RAISE / CLEAR'.                                  
075400 P330000-RAISE-ALARM SECTION.                                             
075500*                                                                         
075600     IF  WT-RAISE-DELAY-SECS(WS-RULE-SUB) = ZERO                          
075700         PERFORM P330010-COMMIT-NEW-ALARM THRU P330010-EXIT               
075800         ELSE                                                             
075900         PERFORM P330020-SCHEDULE-PENDING-RAISE                           
076000             THRU P330020-EXIT                                            
076100     END-IF.                                                              
076200*                                                                         
076300 P330000-EXIT.                                                            
076400     EXIT.                                                                
076500*                                                                         
076600 P330010-COMMIT-NEW-ALARM.                                                
076700     SET WS-NOT-FOUND TO TRUE.                                            
076800     PERFORM P330011-TEST-FREE-ALARM-ROW                                  
076900         THRU P330011-EXIT                                                
077000         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
077100         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                               
077200            OR WS-FOUND.                                                  
077300     IF  WS-FOUND                                                         
077400         SET TGA-ROW-HELD(WS-ALARM-SUB) TO TRUE                           
077500         MOVE 'N' TO TGA-PENDING-RAISE(WS-ALARM-SUB)                      
077600         CALL 'TGALMSEQ' USING TGA-ALARM-ID(WS-ALARM-SUB)                 
077700         MOVE WS-CURRENT-TIME  TO TGA-CREATION-TIME                       
077800                                      (WS-ALARM-SUB)                      
077900         MOVE WT-RULE(WS-RULE-SUB)                                        
078000                               TO TGA-RULE-NAME(WS-ALARM-SUB)             
078100         MOVE WT-SEVERITY(WS-RULE-SUB)                                    
078200                               TO TGA-SEVERITY(WS-ALARM-SUB)              
078300         MOVE TGE-ENTITY       TO TGA-ENTITY(WS-ALARM-SUB)                
078400         IF  WT-AGGREGATION(WS-RULE-SUB) > ZERO                           
078500             SET TGA-TYPE-IS-HIDDEN(WS-ALARM-SUB) TO TRUE                 
078600         ELSE                                                             
078700             SET TGA-TYPE-IS-NORMAL(WS-ALARM-SUB) TO TRUE                 
078800         END-IF                                                           
078900         MOVE 1 TO TGA-EVENT-COUNT(WS-ALARM-SUB)                          
079000         ADD  1 TO WT-RAISE-COUNT(WS-RULE-SUB)                            
079100         MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME                
079200         MOVE TGE-ENTITY                TO WS-RPT-ENTITY                  
079300         MOVE 'RAISE'                   TO WS-RPT-ACTION                  
079400         MOVE TGA-ALARM-TYPE(WS-ALARM-SUB)                                
079500                                         TO WS-RPT-ALARM-TYPE             
079600         MOVE TGA-ALARM-ID(WS-ALARM-SUB) TO WS-RPT-ALARM-ID               
079700         PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT              
079800     END-IF.                                                              
079900*                                                                         
080000 P330010-EXIT.                                                            
080100     EXIT.                                                                
080200*                                                                         
080300 P330011-TEST-FREE-ALARM-ROW.                                             
080400     IF  TGA-ROW-FREE(WS-ALARM-SUB)                                       
080500         SET WS-FOUND TO TRUE                                             
080600     END-IF.                                                              
080700*                                                                         
080800 P330011-EXIT.                                                            
080900     EXIT.                                                                
081000*                                                                         
081100*                       A SECOND RAISE-ACTION EVENT FOR A RULE/           
081200*                       ENTITY THAT ALREADY HAS A RAISE PENDING           
081300*                       JUST ATTACHES TO THE RESERVED ROW (SEE            
081400*                       P330021 BELOW) -- IT DOES NOT RESERVE A           
081500*                       SECOND ROW, WHICH WOULD ORPHAN ONE OF             
081600*                       THE TWO AT COMMIT TIME IN P370020                 
081700*                                                                         
081800*                       RESERVE AN ALARM ROW NOW SO THE ID IS             
081900*                       ASSIGNED AND READY TO SHOW ON THE                 
082000*                       PENDING-R REPORT LINE, BUT LEAVE IT               
082100*                       MARKED PENDING UNTIL P370020 COMMITS IT           
082200 P330020-SCHEDULE-PENDING-RAISE.                                          
082300     PERFORM P330021-FIND-EXISTING-PENDING-RAISE                          
082400         THRU P330021-EXIT                                                
082500         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
082600         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                               
082700            OR WS-FOUND.                                                  
082800     IF  WS-FOUND                                                         
082900         PERFORM P310011-ATTACH-EVENT THRU P310011-EXIT                   
083000     ELSE                                                                 
083100         PERFORM P330011-TEST-FREE-ALARM-ROW                              
083200             THRU P330011-EXIT                                            
083300             VARYING WS-ALARM-SUB FROM 1 BY 1                             
083400             UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                           
083500                OR WS-FOUND                                               
083600         IF  WS-FOUND                                                     
083700             PERFORM P330030-CREATE-PENDING-ALARM-ROW                     
083800                 THRU P330030-EXIT                                        
083900         END-IF                                                           
084000     END-IF.                                                              
084100     IF  WS-FOUND                                                         
084200         MOVE 'R' TO WS-PEND-DIRECTION-PARM                               
084300         MOVE WT-RAISE-DELAY-SECS(WS-RULE-SUB)                            
084400             TO WS-PEND-DELAY-PARM                                        
084500         PERFORM P350100-SCHEDULE-PENDING-ENTRY                           
084600             THRU P350100-EXIT                                            
084700         MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME                
084800         MOVE TGE-ENTITY                TO WS-RPT-ENTITY                  
084900         MOVE 'PENDING-R'               TO WS-RPT-ACTION                  
085000         MOVE TGA-ALARM-TYPE(WS-ALARM-SUB)                                
085100                                         TO WS-RPT-ALARM-TYPE             
085200         MOVE TGA-ALARM-ID(WS-ALARM-SUB) TO WS-RPT-ALARM-ID               
085300         PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT              
085400     END-IF.                                                              
085500*                                                                         
085600 P330020-EXIT.                                                            
085700     EXIT.                                                                
085800*                                                                         
085900*                       FINDS A RESERVED-BUT-NOT-YET-COMMITTED            
086000*                       RAISE ROW FOR THIS RULE/ENTITY, SO A              
086100*                       REPEAT EVENT WHILE THE RAISE IS STILL             
086200*                       PENDING ATTACHES INSTEAD OF RESERVING             
086300*                       ITS OWN ROW -- SEE P370022 FOR THE                
086400*                       MATCHING LOOKUP USED AT COMMIT TIME               
086500 P330021-FIND-EXISTING-PENDING-RAISE.                                     
086600     SET WS-NOT-FOUND TO TRUE.                                            
086700     PERFORM P330022-TEST-ONE-PENDING-RAISE-ROW                           
086800         THRU P330022-EXIT                                                
086900         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
087000         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                               
087100            OR WS-FOUND.                                                  
087200*                                                                         
087300 P330021-EXIT.                                                            
087400     EXIT.                                                                
087500*                                                                         
087600 P330022-TEST-ONE-PENDING-RAISE-ROW.                                      
087700     IF  TGA-IS-PENDING-RAISE(WS-ALARM-SUB)                               
087800         AND TGA-RULE-NAME(WS-ALARM-SUB) = WT-RULE(WS-RULE-SUB)           
087900         AND TGA-ENTITY(WS-ALARM-SUB) = TGE-ENTITY                        
088000         SET WS-FOUND TO TRUE                                             
088100     END-IF.                                                              
088200*                                                                         
088300 P330022-EXIT.                                                            
088400     EXIT.                                                                
088500*                                                                         
088600 P330030-CREATE-PENDING-ALARM-ROW.                                        
088700     SET TGA-ROW-HELD(WS-ALARM-SUB) TO TRUE                               
088800     SET TGA-IS-PENDING-RAISE(WS-ALARM-SUB) TO TRUE                       
088900     CALL 'TGALMSEQ' USING TGA-ALARM-ID(WS-ALARM-SUB)                     
089000     MOVE WS-CURRENT-TIME  TO TGA-CREATION-TIME(WS-ALARM-SUB)             
089100     MOVE WT-RULE(WS-RULE-SUB)                                            
089200                           TO TGA-RULE-NAME(WS-ALARM-SUB)                 
089300     MOVE WT-SEVERITY(WS-RULE-SUB)                                        
089400                           TO TGA-SEVERITY(WS-ALARM-SUB)                  
089500     MOVE TGE-ENTITY       TO TGA-ENTITY(WS-ALARM-SUB)                    
089600     IF  WT-AGGREGATION(WS-RULE-SUB) > ZERO                               
089700         SET TGA-TYPE-IS-HIDDEN(WS-ALARM-SUB) TO TRUE                     
089800     ELSE                                                                 
089900         SET TGA-TYPE-IS-NORMAL(WS-ALARM-SUB) TO TRUE                     
090000     END-IF                                                               
090100     MOVE 1 TO TGA-EVENT-COUNT(WS-ALARM-SUB).                             
090200*                                                                         
090300 P330030-EXIT.                                                            
090400     EXIT.                                                                
090500*                                                                         
090600 P340000-CLEAR-ALARM SECTION.                                             
090700*                                                                         
090800     MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME.                   
090900     MOVE TGE-ENTITY                TO WS-RPT-ENTITY.                     
091000     MOVE 'CLEAR'                   TO WS-RPT-ACTION.                     
091100     MOVE TGA-ALARM-TYPE(WS-ALARM-SUB)                                    
091200                                     TO WS-RPT-ALARM-TYPE.                
091300     MOVE TGA-ALARM-ID(WS-ALARM-SUB) TO WS-RPT-ALARM-ID.                  
091400     ADD  1 TO WT-CLEAR-COUNT(WS-RULE-SUB).                               
091500     SET TGA-ROW-FREE(WS-ALARM-SUB) TO TRUE.                              
091600     MOVE 'N' TO TGA-PENDING-RAISE(WS-ALARM-SUB).                         
091700     PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT.                 
091800*                                                                         
091900 P340000-EXIT.                                                            
092000     EXIT.                                                                
092100*                                                                         
092200     TITLE 'TGALMENG --> PENDING-ACTION SCHEDULING'.                      
092300 P350000-SCHEDULE-PENDING-CLEAR SECTION.                                  
092400*                                                                         
092500     MOVE 'C' TO WS-PEND-DIRECTION-PARM.                                  
092600     MOVE WT-CLEAR-DELAY-SECS(WS-RULE-SUB)                                
092700         TO WS-PEND-DELAY-PARM.                                           
092800     PERFORM P350100-SCHEDULE-PENDING-ENTRY THRU P350100-EXIT.            
092900     MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME.                   
093000     MOVE TGE-ENTITY                TO WS-RPT-ENTITY.                     
093100     MOVE 'PENDING-C'               TO WS-RPT-ACTION.                     
093200     MOVE TGA-ALARM-TYPE(WS-ALARM-SUB)                                    
093300                                     TO WS-RPT-ALARM-TYPE.                
093400     MOVE TGA-ALARM-ID(WS-ALARM-SUB) TO WS-RPT-ALARM-ID.                  
093500     PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT.                 
093600*                                                                         
093700 P350000-EXIT.                                                            
093800     EXIT.                                                                
093900*                                                                         
094000*                       GENERIC HELPER, KEYED OFF THE TWO GLOBALS         
094100*                       SET BY ITS CALLER (WS-PEND-DIRECTION-PARM         
094200*                       / WS-PEND-DELAY-PARM) -- REPLACES ANY             
094300*                       EXISTING PENDING ENTRY FOR THIS RULE AND          
094400*                       ENTITY, SINCE ONLY ONE CAN EXIST AT A TIME        
094500 P350100-SCHEDULE-PENDING-ENTRY.                                          
094600     PERFORM P350110-FIND-EXISTING-PENDING THRU P350110-EXIT.             
094700     IF  WS-NOT-FOUND                                                     
094800         PERFORM P350120-FIND-FREE-PENDING-ROW                            
094900             THRU P350120-EXIT                                            
095000     END-IF.                                                              
095100     IF  WS-FOUND                                                         
095200         MOVE WT-RULE(WS-RULE-SUB)                                        
095300                             TO WT-PEND-RULE(WS-PEND-SUB)                 
095400         MOVE TGE-ENTITY     TO WT-PEND-ENTITY(WS-PEND-SUB)               
095500         MOVE WS-PEND-DIRECTION-PARM                                      
095600                             TO WT-PEND-DIRECTION(WS-PEND-SUB)            
095700         COMPUTE WT-PEND-DUE-TIME(WS-PEND-SUB) =                          
095800                 WS-CURRENT-TIME + WS-PEND-DELAY-PARM                     
095900         SET WT-PEND-ROW-HELD(WS-PEND-SUB) TO TRUE                        
096000     END-IF.                                                              
096100*                                                                         
096200 P350100-EXIT.                                                            
096300     EXIT.                                                                
096400*                                                                         
096500 P350110-FIND-EXISTING-PENDING.                                           
096600    SET WS-NOT-FOUND TO TRUE.                                             
096700    PERFORM P350111-TEST-ONE-PENDING-ROW                                  
096800        THRU P350111-EXIT                                                 
096900        VARYING WS-PEND-SUB FROM 1 BY 1                                   
097000        UNTIL WS-PEND-SUB > WS-MAX-PENDING                                
097100           OR WS-FOUND.                                                   
097200*                                                                         
097300 P350110-EXIT.                                                            
097400    EXIT.                                                                 
097500*                                                                         
097600 P350111-TEST-ONE-PENDING-ROW.                                            
097700    IF  WT-PEND-ROW-HELD(WS-PEND-SUB)                                     
097800        AND WT-PEND-RULE(WS-PEND-SUB) = WT-RULE(WS-RULE-SUB)              
097900        AND WT-PEND-ENTITY(WS-PEND-SUB) = TGE-ENTITY                      
098000        SET WS-FOUND TO TRUE                                              
098100    END-IF.                                                               
098200*                                                                         
098300 P350111-EXIT.                                                            
098400    EXIT.                                                                 
098500 P350120-FIND-FREE-PENDING-ROW.                                           
098600    SET WS-NOT-FOUND TO TRUE.                                             
098700    PERFORM P350121-TEST-ONE-FREE-PEND-ROW                                
098800        THRU P350121-EXIT                                                 
098900        VARYING WS-PEND-SUB FROM 1 BY 1                                   
099000        UNTIL WS-PEND-SUB > WS-MAX-PENDING                                
099100           OR WS-FOUND.                                                   
099200*                                                                         
099300 P350120-EXIT.                                                            
099400    EXIT.                                                                 
099500*                                                                         
099600 P350121-TEST-ONE-FREE-PEND-ROW.                                          
099700    IF  WT-PEND-ROW-FREE(WS-PEND-SUB)                                     
099800        SET WS-FOUND TO TRUE                                              
099900    END-IF.                                                               
100000*                                                                         
100100 P350121-EXIT.                                                            
100200    EXIT.                                                                 
100300*                                                                         
100400     TITLE 'TGALMENG --> PENDING-ACTION CANCELLATION'.                    
100500 P360000-CANCEL-PENDING-RAISE SECTION.                                    
100600*                                                                         
100700     PERFORM P360010-FIND-PENDING-RAISE THRU P360010-EXIT.                
100800     IF  WS-FOUND                                                         
100900         PERFORM P360020-FREE-RESERVED-ALARM-ROW                          
101000             THRU P360020-EXIT                                            
101100         SET WT-PEND-ROW-FREE(WS-PEND-SUB) TO TRUE                        
101200     END-IF.                                                              
101300     PERFORM P310021-WRITE-NO-ALARM-LINE THRU P310021-EXIT.               
101400*                                                                         
101500 P360000-EXIT.                                                            
101600     EXIT.                                                                
101700*                                                                         
101800 P360010-FIND-PENDING-RAISE.                                              
101900    SET WS-NOT-FOUND TO TRUE.                                             
102000    PERFORM P360011-TEST-ONE-PEND-RAISE                                   
102100        THRU P360011-EXIT                                                 
102200        VARYING WS-PEND-SUB FROM 1 BY 1                                   
102300        UNTIL WS-PEND-SUB > WS-MAX-PENDING                                
102400           OR WS-FOUND.                                                   
102500*                                                                         
102600 P360010-EXIT.                                                            
102700    EXIT.                                                                 
102800*                                                                         
102900 P360011-TEST-ONE-PEND-RAISE.                                             
103000    IF  WT-PEND-ROW-HELD(WS-PEND-SUB)                                     
103100        AND WT-PEND-IS-RAISE(WS-PEND-SUB)                                 
103200        AND WT-PEND-RULE(WS-PEND-SUB) = WT-RULE(WS-RULE-SUB)              
103300        AND WT-PEND-ENTITY(WS-PEND-SUB) = TGE-ENTITY                      
103400        SET WS-FOUND TO TRUE                                              
103500    END-IF.                                                               
103600*                                                                         
103700 P360011-EXIT.                                                            
103800    EXIT.                                                                 
103900*                                                                         
104000 P360020-FREE-RESERVED-ALARM-ROW.                                         
104100    SET WS-NOT-FOUND TO TRUE.                                             
104200    PERFORM P360021-TEST-ONE-RESERVED-ROW                                 
104300        THRU P360021-EXIT                                                 
104400        VARYING WS-ALARM-SUB FROM 1 BY 1                                  
104500        UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                                
104600           OR WS-FOUND.                                                   
104700*                                                                         
104800 P360020-EXIT.                                                            
104900    EXIT.                                                                 
105000*                                                                         
105100 P360021-TEST-ONE-RESERVED-ROW.                                           
105200    IF  TGA-IS-PENDING-RAISE(WS-ALARM-SUB)                                
105300        AND TGA-RULE-NAME(WS-ALARM-SUB) =                                 
105400            WT-RULE(WS-RULE-SUB)                                          
105500        AND TGA-ENTITY(WS-ALARM-SUB) = TGE-ENTITY                         
105600        SET WS-FOUND TO TRUE                                              
105700        SET TGA-ROW-FREE(WS-ALARM-SUB) TO TRUE                            
105800        MOVE 'N' TO TGA-PENDING-RAISE(WS-ALARM-SUB)                       
105900    END-IF.                                                               
106000*                                                                         
106100 P360021-EXIT.                                                            
106200    EXIT.                                                                 
106300*                                                                         
106400 P360500-CANCEL-PENDING-CLEAR.                                            
106500     PERFORM P360510-FIND-PENDING-CLEAR THRU P360510-EXIT.                
106600     IF  WS-FOUND                                                         
106700         SET WT-PEND-ROW-FREE(WS-PEND-SUB) TO TRUE                        
106800     END-IF.                                                              
106900*                       THE CALLER AT P310010 ALREADY ATTACHED            
107000*                       THIS EVENT BEFORE ROUTING A RAISE AGAINST         
107100*                       AN ACTIVE ALARM HERE -- DO NOT ATTACH IT          
107200*                       A SECOND TIME (GSF-3077)                          
107300     MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME.                   
107400     MOVE TGE-ENTITY                TO WS-RPT-ENTITY.                     
107500     MOVE 'NONE'                    TO WS-RPT-ACTION.                     
107600     MOVE TGA-ALARM-TYPE(WS-ALARM-SUB)                                    
107700                                     TO WS-RPT-ALARM-TYPE.                
107800     MOVE TGA-ALARM-ID(WS-ALARM-SUB) TO WS-RPT-ALARM-ID.                  
107900     PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT.                 
108000*                                                                         
108100 P360500-EXIT.                                                            
108200     EXIT.                                                                
108300*                                                                         
108400 P360510-FIND-PENDING-CLEAR.                                              
108500    SET WS-NOT-FOUND TO TRUE.                                             
108600    PERFORM P360511-TEST-ONE-PEND-CLEAR                                   
108700        THRU P360511-EXIT                                                 
108800        VARYING WS-PEND-SUB FROM 1 BY 1                                   
108900        UNTIL WS-PEND-SUB > WS-MAX-PENDING                                
109000           OR WS-FOUND.                                                   
109100*                                                                         
109200 P360510-EXIT.                                                            
109300    EXIT.                                                                 
109400*                                                                         
109500 P360511-TEST-ONE-PEND-CLEAR.                                             
109600    IF  WT-PEND-ROW-HELD(WS-PEND-SUB)                                     
109700        AND WT-PEND-IS-CLEAR(WS-PEND-SUB)                                 
109800        AND WT-PEND-RULE(WS-PEND-SUB) = WT-RULE(WS-RULE-SUB)              
109900        AND WT-PEND-ENTITY(WS-PEND-SUB) = TGE-ENTITY                      
110000        SET WS-FOUND TO TRUE                                              
110100    END-IF.                                                               
110200*                                                                         
110300 P360511-EXIT.                                                            
110400    EXIT.                                                                 
110500*                                                                         
110600     TITLE 'TGALMENG --> PENDING-ACTION COMMIT'.                          
110700*                       WALKED ONCE PER EVENT, AHEAD OF THAT              
110800*                       EVENT'S OWN RULE MATCHING, SO A PENDING           
110900*                       ACTION COMMITS THE INSTANT ITS DUE TIME           
111000*                       IS AT OR BEFORE THIS EVENT'S TIMESTAMP            
111100 P370000-COMMIT-DUE-PENDING SECTION.                                      
111200*                                                                         
111300     PERFORM P370010-COMMIT-ONE-PENDING                                   
111400         THRU P370010-EXIT                                                
111500         VARYING WS-PEND-SUB FROM 1 BY 1                                  
111600         UNTIL WS-PEND-SUB > WS-MAX-PENDING.                              
111700*                                                                         
111800 P370000-EXIT.                                                            
111900     EXIT.                                                                
112000*                                                                         
112100 P370010-COMMIT-ONE-PENDING.                                              
112200     IF  WT-PEND-ROW-HELD(WS-PEND-SUB)                                    
112300         AND WT-PEND-DUE-TIME(WS-PEND-SUB) <= WS-CURRENT-TIME             
112400         IF  WT-PEND-IS-RAISE(WS-PEND-SUB)                                
112500             PERFORM P370020-COMMIT-PENDING-RAISE                         
112600                 THRU P370020-EXIT                                        
112700         ELSE                                                             
112800             PERFORM P370030-COMMIT-PENDING-CLEAR                         
112900                 THRU P370030-EXIT                                        
113000         END-IF                                                           
113100         SET WT-PEND-ROW-FREE(WS-PEND-SUB) TO TRUE                        
113200     END-IF.                                                              
113300*                                                                         
113400 P370010-EXIT.                                                            
113500     EXIT.                                                                
113600*                                                                         
113700 P370020-COMMIT-PENDING-RAISE.                                            
113800     PERFORM P370021-FIND-RULE-SUB-FOR-PENDING                            
113900         THRU P370021-EXIT.                                               
114000     PERFORM P370022-TEST-RESERVED-ROW                                    
114100         THRU P370022-EXIT                                                
114200         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
114300         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                               
114400            OR WS-FOUND.                                                  
114500     IF  WS-FOUND                                                         
114600         MOVE 'N' TO TGA-PENDING-RAISE(WS-ALARM-SUB)                      
114700         IF  WS-RULE-FOUND                                                
114800             ADD 1 TO WT-RAISE-COUNT(WS-RULE-SUB)                         
114900             IF  WT-AGGREGATION(WS-RULE-SUB) > ZERO                       
115000                 PERFORM P400000-UPDATE-AGGREGATION                       
115100                     THRU P400000-EXIT                                    
115200             END-IF                                                       
115300         END-IF                                                           
115400         MOVE TGA-RULE-NAME(WS-ALARM-SUB) TO WS-RPT-RULE-NAME             
115500         MOVE TGA-ENTITY(WS-ALARM-SUB)     TO WS-RPT-ENTITY               
115600         MOVE 'RAISE'                      TO WS-RPT-ACTION               
115700         MOVE TGA-ALARM-TYPE(WS-ALARM-SUB) TO WS-RPT-ALARM-TYPE           
115800         MOVE TGA-ALARM-ID(WS-ALARM-SUB)   TO WS-RPT-ALARM-ID             
115900         PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT              
116000     END-IF.                                                              
116100*                                                                         
116200 P370020-EXIT.                                                            
116300     EXIT.                                                                
116400*                                                                         
116500*                       FINDS WS-RULE-SUB FOR THE OWNING RULE OF          
116600*                       THIS PENDING ENTRY, WITHOUT DISTURBING            
116700*                       WS-FOUND (USED BY THE SURROUNDING ALARM-          
116800*                       ROW SEARCH AT THE SAME TIME) -- USES THE          
116900*                       SEPARATE WS-RULE-FOUND-SW SWITCH INSTEAD          
117000 P370021-FIND-RULE-SUB-FOR-PENDING.                                       
117100     SET WS-RULE-NOT-FOUND TO TRUE.                                       
117200     PERFORM P370023-TEST-ONE-RULE-NAME                                   
117300         THRU P370023-EXIT                                                
117400         VARYING WS-RULE-SUB FROM 1 BY 1                                  
117500         UNTIL WS-RULE-SUB > WS-RULE-COUNT                                
117600            OR WS-RULE-FOUND.                                             
117700*                                                                         
117800 P370021-EXIT.                                                            
117900     EXIT.                                                                
118000*                                                                         
118100 P370022-TEST-RESERVED-ROW.                                               
118200     IF  TGA-IS-PENDING-RAISE(WS-ALARM-SUB)                               
118300         AND TGA-RULE-NAME(WS-ALARM-SUB) =                                
118400             WT-PEND-RULE(WS-PEND-SUB)                                    
118500         AND TGA-ENTITY(WS-ALARM-SUB) = WT-PEND-ENTITY                    
118600                                            (WS-PEND-SUB)                 
118700         SET WS-FOUND TO TRUE                                             
118800     END-IF.                                                              
118900*                                                                         
119000 P370022-EXIT.                                                            
119100     EXIT.                                                                
119200*                                                                         
119300 P370023-TEST-ONE-RULE-NAME.                                              
119400     IF  WT-RULE(WS-RULE-SUB) = WT-PEND-RULE(WS-PEND-SUB)                 
119500         SET WS-RULE-FOUND TO TRUE                                        
119600     END-IF.                                                              
119700*                                                                         
119800 P370023-EXIT.                                                            
119900     EXIT.                                                                
120000*                                                                         
120100 P370030-COMMIT-PENDING-CLEAR.                                            
120200     SET WS-NOT-FOUND TO TRUE.                                            
120300     PERFORM P370031-TEST-ACTIVE-ROW                                      
120400         THRU P370031-EXIT                                                
120500         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
120600         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                               
120700            OR WS-FOUND.                                                  
120800     IF  WS-FOUND                                                         
120900         PERFORM P370021-FIND-RULE-SUB-FOR-PENDING                        
121000             THRU P370021-EXIT                                            
121100         IF  WS-RULE-FOUND                                                
121200             PERFORM P340000-CLEAR-ALARM THRU P340000-EXIT                
121300             IF  WT-AGGREGATION(WS-RULE-SUB) > ZERO                       
121400                 PERFORM P400000-UPDATE-AGGREGATION                       
121500                     THRU P400000-EXIT                                    
121600             END-IF                                                       
121700         END-IF                                                           
121800     END-IF.                                                              
121900*                                                                         
122000 P370030-EXIT.                                                            
122100     EXIT.                                                                
122200*                                                                         
122300 P370031-TEST-ACTIVE-ROW.                                                 
122400     IF  TGA-ROW-HELD(WS-ALARM-SUB)                                       
122500         AND NOT TGA-IS-PENDING-RAISE(WS-ALARM-SUB)                       
122600         AND TGA-RULE-NAME(WS-ALARM-SUB) =                                
122700             WT-PEND-RULE(WS-PEND-SUB)                                    
122800         AND TGA-ENTITY(WS-ALARM-SUB) = WT-PEND-ENTITY                    
122900                                            (WS-PEND-SUB)                 
123000         SET WS-FOUND TO TRUE                                             
123100     END-IF.                                                              
123200*                                                                         
123300 P370031-EXIT.                                                            
123400     EXIT.                                                                
123500*                                                                         
123600     TITLE 'TGALMENG --> AGGREGATION ROLL-UP'.                            
123700*                       COUNTS THE RULE'S HIDDEN SUB-ALARMS AND           
123800*                       RAISES OR CLEARS ONE AGGREGATION ALARM            
123900*                       FOR THE RULE WHEN THE COUNT CROSSES THE           
124000*                       RULE'S AGGREGATION THRESHOLD                      
124100 P400000-UPDATE-AGGREGATION SECTION.                                      
124200*                                                                         
124300     MOVE ZERO TO WS-SUB-ALARM-COUNT.                                     
124400     PERFORM P400010-COUNT-ONE-SUB-ALARM                                  
124500         THRU P400010-EXIT                                                
124600         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
124700         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS.                              
124800     PERFORM P400020-FIND-AGGREGATION-ROW THRU P400020-EXIT.              
124900     IF  WS-SUB-ALARM-COUNT >= WT-AGGREGATION(WS-RULE-SUB)                
125000         PERFORM P400030-RAISE-AGGREGATION-ALARM                          
125100             THRU P400030-EXIT                                            
125200     ELSE                                                                 
125300         IF  WS-FOUND                                                     
125400             PERFORM P400040-CLEAR-AGGREGATION-ALARM                      
125500                 THRU P400040-EXIT                                        
125600         END-IF                                                           
125700     END-IF.                                                              
125800*                                                                         
125900 P400000-EXIT.                                                            
126000     EXIT.                                                                
126100*                                                                         
126200 P400010-COUNT-ONE-SUB-ALARM.                                             
126300     IF  TGA-ROW-HELD(WS-ALARM-SUB)                                       
126400         AND TGA-TYPE-IS-HIDDEN(WS-ALARM-SUB)                             
126500         AND TGA-RULE-NAME(WS-ALARM-SUB) = WT-RULE(WS-RULE-SUB)           
126600         ADD 1 TO WS-SUB-ALARM-COUNT                                      
126700     END-IF.                                                              
126800*                                                                         
126900 P400010-EXIT.                                                            
127000     EXIT.                                                                
127100*                                                                         
127200 P400020-FIND-AGGREGATION-ROW.                                            
127300    SET WS-NOT-FOUND TO TRUE.                                             
127400    PERFORM P400021-TEST-ONE-AGG-ROW                                      
127500        THRU P400021-EXIT                                                 
127600        VARYING WS-AGG-ALARM-SUB FROM 1 BY 1                              
127700        UNTIL WS-AGG-ALARM-SUB > WS-MAX-ALARMS                            
127800           OR WS-FOUND.                                                   
127900*                                                                         
128000 P400020-EXIT.                                                            
128100    EXIT.                                                                 
128200*                                                                         
128300 P400021-TEST-ONE-AGG-ROW.                                                
128400    IF  TGA-ROW-HELD(WS-AGG-ALARM-SUB)                                    
128500        AND TGA-TYPE-IS-AGGREGATION(WS-AGG-ALARM-SUB)                     
128600        AND TGA-RULE-NAME(WS-AGG-ALARM-SUB) =                             
128700            WT-RULE(WS-RULE-SUB)                                          
128800        SET WS-FOUND TO TRUE                                              
128900    END-IF.                                                               
129000*                                                                         
129100 P400021-EXIT.                                                            
129200    EXIT.                                                                 
129300*                                                                         
129400 P400030-RAISE-AGGREGATION-ALARM.                                         
129500     SET WS-AGG-ROW-NOT-NEW TO TRUE.                                      
129600     IF  WS-NOT-FOUND                                                     
129700         SET WS-AGG-ROW-IS-NEW TO TRUE                                    
129800         PERFORM P400031-TEST-FREE-ROW-AGG                                
129900             THRU P400031-EXIT                                            
130000             VARYING WS-AGG-ALARM-SUB FROM 1 BY 1                         
130100             UNTIL WS-AGG-ALARM-SUB > WS-MAX-ALARMS                       
130200                OR WS-FOUND                                               
130300         IF  WS-FOUND                                                     
130400             SET TGA-ROW-HELD(WS-AGG-ALARM-SUB) TO TRUE                   
130500             MOVE 'N' TO TGA-PENDING-RAISE(WS-AGG-ALARM-SUB)              
130600             CALL 'TGALMSEQ' USING                                        
130700                 TGA-ALARM-ID(WS-AGG-ALARM-SUB)                           
130800             MOVE WS-CURRENT-TIME TO                                      
130900                 TGA-CREATION-TIME(WS-AGG-ALARM-SUB)                      
131000             MOVE WT-RULE(WS-RULE-SUB) TO                                 
131100                 TGA-RULE-NAME(WS-AGG-ALARM-SUB)                          
131200             MOVE WT-SEVERITY(WS-RULE-SUB) TO                             
131300                 TGA-SEVERITY(WS-AGG-ALARM-SUB)                           
131400             MOVE SPACES TO TGA-ENTITY(WS-AGG-ALARM-SUB)                  
131500             SET TGA-TYPE-IS-AGGREGATION(WS-AGG-ALARM-SUB)                
131600                 TO TRUE                                                  
131700         END-IF                                                           
131800     END-IF.                                                              
131900     IF  WS-FOUND                                                         
132000         MOVE ZERO TO WS-AGG-EVENT-SUM                                    
132100         PERFORM P400032-SUM-ONE-SUB-ALARM                                
132200             THRU P400032-EXIT                                            
132300             VARYING WS-ALARM-SUB FROM 1 BY 1                             
132400             UNTIL WS-ALARM-SUB > WS-MAX-ALARMS                           
132500         MOVE WS-AGG-EVENT-SUM TO                                         
132600             TGA-EVENT-COUNT(WS-AGG-ALARM-SUB)                            
132700*                       ONLY A NEWLY-CREATED AGGREGATION ROW              
132800*                       ANNOUNCES A RAISE -- AN EVENT ATTACHING           
132900*                       TO ONE ALREADY OVER THRESHOLD JUST ADDS           
133000*                       TO THE SUM, NO SEVERITY CHANGE (GSF-3082)         
133100         IF  WS-AGG-ROW-IS-NEW                                            
133200             MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME            
133300             MOVE SPACES                    TO WS-RPT-ENTITY              
133400             MOVE 'RAISE'                   TO WS-RPT-ACTION              
133500             MOVE TGA-ALARM-TYPE(WS-AGG-ALARM-SUB)                        
133600                                             TO WS-RPT-ALARM-TYPE         
133700             MOVE TGA-ALARM-ID(WS-AGG-ALARM-SUB)                          
133800                                             TO WS-RPT-ALARM-ID           
133900             PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT          
134000         END-IF                                                           
134100     END-IF.                                                              
134200*                                                                         
134300 P400030-EXIT.                                                            
134400     EXIT.                                                                
134500*                                                                         
134600 P400031-TEST-FREE-ROW-AGG.                                               
134700     IF  TGA-ROW-FREE(WS-AGG-ALARM-SUB)                                   
134800         SET WS-FOUND TO TRUE                                             
134900     END-IF.                                                              
135000*                                                                         
135100 P400031-EXIT.                                                            
135200     EXIT.                                                                
135300*                                                                         
135400 P400032-SUM-ONE-SUB-ALARM.                                               
135500     IF  TGA-ROW-HELD(WS-ALARM-SUB)                                       
135600         AND TGA-TYPE-IS-HIDDEN(WS-ALARM-SUB)                             
135700         AND TGA-RULE-NAME(WS-ALARM-SUB) = WT-RULE(WS-RULE-SUB)           
135800         ADD TGA-EVENT-COUNT(WS-ALARM-SUB) TO WS-AGG-EVENT-SUM            
135900     END-IF.                                                              
136000*                                                                         
136100 P400032-EXIT.                                                            
136200     EXIT.                                                                
136300*                                                                         
136400 P400040-CLEAR-AGGREGATION-ALARM.                                         
136500     MOVE WT-RULE(WS-RULE-SUB)     TO WS-RPT-RULE-NAME.                   
136600     MOVE SPACES                    TO WS-RPT-ENTITY.                     
136700     MOVE 'CLEAR'                   TO WS-RPT-ACTION.                     
136800     MOVE TGA-ALARM-TYPE(WS-AGG-ALARM-SUB)                                
136900                                     TO WS-RPT-ALARM-TYPE.                
137000     MOVE TGA-ALARM-ID(WS-AGG-ALARM-SUB)                                  
137100                                     TO WS-RPT-ALARM-ID.                  
137200     SET TGA-ROW-FREE(WS-AGG-ALARM-SUB) TO TRUE.                          
137300     PERFORM P500000-WRITE-REPORT-LINE THRU P500000-EXIT.                 
137400*                                                                         
137500 P400040-EXIT.                                                            
137600     EXIT.                                                                
137700*                                                                         
137800     TITLE 'TGALMENG --> REPORT LINE OUTPUT'.                             
137900 P500000-WRITE-REPORT-LINE SECTION.                                       
138000*                                                                         
138100     MOVE WS-CURRENT-TIME      TO WS-RPT-TS-NUM.                          
138200     MOVE WS-RPT-TS-NUM        TO TGP-EVENT-TS.                           
138300     MOVE WS-RPT-RULE-NAME     TO TGP-RULE-NAME.                          
138400     MOVE WS-RPT-ENTITY        TO TGP-ENTITY.                             
138500     MOVE WS-RPT-ACTION        TO TGP-ACTION.                             
138600     MOVE WS-RPT-ALARM-TYPE    TO TGP-ALARM-TYPE.                         
138700     MOVE WS-RPT-ALARM-ID      TO TGP-ALARM-ID.                           
138800     WRITE TGP-REPORT-LINE.                                               
138900*                                                                         
139000 P500000-EXIT.                                                            
139100     EXIT.                                                                
139200*                                                                         
139300     TITLE 'TGALMENG --> END-OF-RUN SUMMARY'.                             
139400*                       ONE LINE PER RULE, RULES-IN LOAD ORDER            
139500 P600000-WRITE-SUMMARY SECTION.                                           
139600*                                                                         
139700     PERFORM P600010-WRITE-ONE-SUMMARY-LINE                               
139800         THRU P600010-EXIT                                                
139900         VARYING WS-SUMM-SUB FROM 1 BY 1                                  
140000         UNTIL WS-SUMM-SUB > WS-RULE-COUNT.                               
140100*                                                                         
140200 P600000-EXIT.                                                            
140300     EXIT.                                                                
140400*                                                                         
140500 P600010-WRITE-ONE-SUMMARY-LINE.                                          
140600     MOVE ZERO TO WS-SUMM-ACTIVE-COUNT.                                   
140700     PERFORM P600020-COUNT-ACTIVE-FOR-RULE                                
140800         THRU P600020-EXIT                                                
140900         VARYING WS-ALARM-SUB FROM 1 BY 1                                 
141000         UNTIL WS-ALARM-SUB > WS-MAX-ALARMS.                              
141100     MOVE WT-RULE(WS-SUMM-SUB)        TO TGS-RULE-NAME.                   
141200     MOVE WT-RAISE-COUNT(WS-SUMM-SUB) TO TGS-RAISE-COUNT.                 
141300     MOVE WT-CLEAR-COUNT(WS-SUMM-SUB) TO TGS-CLEAR-COUNT.                 
141400     MOVE WS-SUMM-ACTIVE-COUNT        TO TGS-ACTIVE-COUNT.                
141500     WRITE TGP-SUMMARY-LINE.                                              
141600*                                                                         
141700 P600010-EXIT.                                                            
141800     EXIT.                                                                
141900*                                                                         
142000 P600020-COUNT-ACTIVE-FOR-RULE.                                           
142100     IF  TGA-ROW-HELD(WS-ALARM-SUB)                                       
142200         AND NOT TGA-IS-PENDING-RAISE(WS-ALARM-SUB)                       
142300         AND TGA-RULE-NAME(WS-ALARM-SUB) = WT-RULE(WS-SUMM-SUB)           
142400         ADD 1 TO WS-SUMM-ACTIVE-COUNT                                    
142500     END-IF.                                                              
142600*                                                                         
142700 P600020-EXIT.                                                            
142800     EXIT.                                                                
