000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TGALMSEQ.                                                 
000300 AUTHOR.        R H MARTINDALE.                                           
000400 INSTALLATION.  TERRAGRAPH NETWORK OPERATIONS CENTER.                     
000500 DATE-WRITTEN.  04/09/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*------------------------PROGRAM PURPOSE-------------------------*        
000900*  PROGRAM TITLE: TGALMSEQ                                      *         
001000*  PROGRAM TEXT:  ISSUES THE NEXT ALARM-ID FOR THE ALARM RULE    *        
001100*                 ENGINE (TGALMENG).  ONE CALL = ONE ID, OF THE  *        
001200*                 FORM ALM-NNNNNNNNNN, WHERE THE DIGITS ARE A    *        
001300*                 MONOTONIC COUNTER THAT RESETS EACH RUN -- THIS *        
001400*                 SHOP DOES NOT WARRANT ALARM-IDS UNIQUE ACROSS  *        
001500*                 RUNS, ONLY WITHIN ONE.                         *        
001600*----------------------------------------------------------------*        
001700*                                                                *        
001800*   CHANGE LOG                                                  *         
001900*   ---------------------------------------------------------    *        
002000*   04/09/87  RHM  ORIGINAL - REPLACES THE OLD "NEXT CUSTOMER    *        
002100*                  ID" COUNTER COPYBOOK THAT USED TO BE PULLED   *        
002200*                  IN BY HAND ON EVERY NEW SEQUENCE PROGRAM      *        
002300*   11/02/89  RHM  ADDED THE TRACE SWITCH FOR FLOOR SUPPORT SO   *        
002400*                  THEY CAN SEE THE SEQUENCE ADVANCE WITHOUT A   *        
002500*                  DEBUGGER (REQUEST GSF-0084)                  *         
002600*   06/21/91  JTK  WIDENED WS-NEXT-ALARM-SEQ TO 10 DIGITS -- THE *        
002700*                  LINK-FLAP RULES CAN ISSUE THOUSANDS OF ALARMS *        
002800*                  A NIGHT ON A BAD FIBER RUN (REQUEST GSF-0619) *        
002900*   08/12/96  DKS  CALL-COUNT ADDED FOR THE END-OF-RUN STATISTICS*        
003000*                  LINE IN TGALMENG (REQUEST GSF-1140)          *         
003100*   09/30/99  LPC  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  *        
003200*                  COUNTER IS RUN-SCOPED, NO CHANGE REQUIRED     *        
003300*   03/14/02  DKS  MAX-ALARM-SEQ CHECK ADDED, WRAP TO ZERO AND   *        
003400*                  SET THE TRACE SWITCH ON SO THE WRAP SHOWS UP  *        
003500*                  ON THE JOB LOG (REQUEST GSF-2203)            *         
003600*   10/16/06  KMP  BROKE WS-SWITCHES AND WS-ALARM-SEQUENCE       *        
003700*                  FIELDS BACK OUT TO STANDALONE 77-LEVELS,      *        
003800*                  SHOP HABIT FOR SCRATCH FIELDS (GSF-3061)      *        
003900*----------------------------------------------------------------*        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.        IBM-370.                                         
004300 OBJECT-COMPUTER.        IBM-370.                                         
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS NUMERIC-SEQ IS '0' THRU '9'                                    
004700     UPSI-0 ON STATUS IS WS-TRACE-IS-ON                                   
004800     UPSI-0 OFF STATUS IS WS-TRACE-IS-OFF.                                
004900 DATA DIVISION.                                                           
005000 WORKING-STORAGE SECTION.                                                 
005100*                       STANDALONE RUN FIELDS -- 77-LEVELS,               
005200*                       NOT GROUPED, SAME HABIT THE SECURITY              
005300*                       CHECK SUBROUTINES CARRY FOR LC-/LV- ITEMS         
005400*                       FLOOR-SUPPORT TRACE, DRIVEN BY UPSI-0             
005500 77  WS-TRACE-SWITCH         PIC X(01) VALUE 'N'.                         
005600     88  WS-TRACE-IS-ON          VALUE 'Y'.                               
005700     88  WS-TRACE-IS-OFF         VALUE 'N'.                               
005800*                       NEXT ID TO BE ISSUED, RUN-SCOPED                  
005900 77  WS-NEXT-ALARM-SEQ       PIC 9(10) VALUE ZERO COMP.                   
006000*                       WRAP POINT - SEE 03/14/02 CHANGE ABOVE            
006100 77  WS-MAX-ALARM-SEQ        PIC 9(10) VALUE 9999999999                   
006200                                                           COMP.          
006300*                       CALLS THIS RUN, FOR TGALMENG'S SUMMARY            
006400 77  WS-CALL-COUNT           PIC 9(07) VALUE ZERO COMP.                   
006500*                                                                         
006600 01  WS-ALARM-ID-BUILD.                                                   
006700     05  WS-ID-PREFIX            PIC X(04) VALUE 'ALM-'.                  
006800     05  WS-ID-SEQ-DISPLAY       PIC 9(10).                               
006900     05  FILLER                  PIC X(22) VALUE SPACES.                  
007000*                       NUMERIC-ONLY VIEW, USED WHEN CHECKING             
007100*                       THE BUILD AREA BEFORE IT IS EDITED                
007200 01  WS-ALARM-ID-NUM REDEFINES WS-ALARM-ID-BUILD.                         
007300     05  FILLER                  PIC X(04).                               
007400     05  WS-ID-SEQ-NUM           PIC 9(10).                               
007500     05  FILLER                  PIC X(22).                               
007600*                                                                         
007700 01  WS-SEQ-WORK-AREA.                                                    
007800     05  WS-SEQ-WORK-TEXT        PIC X(10) VALUE ZERO.                    
007900 01  WS-SEQ-WORK-NUM REDEFINES WS-SEQ-WORK-AREA.                          
008000     05  WS-SEQ-WORK-DIGITS      PIC 9(10).                               
008100*                                                                         
008200 01  WS-TRACE-LINE.                                                       
008300     05  WS-TRACE-TEXT           PIC X(20) VALUE                          
008400             'TGALMSEQ ISSUED SEQ='.                                      
008500     05  WS-TRACE-SEQ            PIC ZZZZZZZZZ9.                          
008600     05  FILLER                  PIC X(10) VALUE SPACES.                  
008700 01  WS-TRACE-LINE-NUM REDEFINES WS-TRACE-LINE.                           
008800     05  FILLER                  PIC X(20).                               
008900     05  WS-TRACE-SEQ-ALT        PIC 9(10).                               
009000     05  FILLER                  PIC X(10).                               
009100*                                                                         
009200     TITLE 'TGALMSEQ --> LINKAGE SECTION'.                                
009300 LINKAGE SECTION.                                                         
009400 01  LS-ALARM-ID                 PIC X(36).                               
009500*                                                                         
009600     TITLE 'TGALMSEQ --> MAINLINE LOGIC'.                                 
009700 PROCEDURE DIVISION USING LS-ALARM-ID.                                    
009800 P000000-MAINLINE SECTION.                                                
009900*                                                                         
010000***** ADVANCE THE COUNTER, WRAPPING IF THE SHOP EVER RUNS THIS   *        
010100***** PROGRAM LONG ENOUGH TO NEED IT (SEE 03/14/02 ABOVE)        *        
010200*                                                                         
010300     IF  WS-NEXT-ALARM-SEQ IS EQUAL TO WS-MAX-ALARM-SEQ                   
010400         MOVE ZERO TO WS-NEXT-ALARM-SEQ                                   
010500         SET WS-TRACE-IS-ON TO TRUE                                       
010600     ELSE                                                                 
010700         ADD 1 TO WS-NEXT-ALARM-SEQ                                       
010800     END-IF.                                                              
010900     ADD 1 TO WS-CALL-COUNT.                                              
011000*                                                                         
011100***** BUILD THE ALM-NNNNNNNNNN ID AND RETURN IT TO THE CALLER    *        
011200*                                                                         
011300     MOVE WS-NEXT-ALARM-SEQ TO WS-ID-SEQ-DISPLAY.                         
011400     MOVE WS-ALARM-ID-BUILD TO LS-ALARM-ID.                               
011500*                                                                         
011600***** FLOOR-SUPPORT TRACE - ONLY WHEN UPSI-0 IS ON               *        
011700*                                                                         
011800     IF  WS-TRACE-IS-ON                                                   
011900         MOVE WS-NEXT-ALARM-SEQ TO WS-TRACE-SEQ                           
012000         DISPLAY WS-TRACE-LINE                                            
012100     END-IF.                                                              
012200*                                                                         
012300     GO TO P000000-EXIT.                                                  
012400*                                                                         
012500 P000000-EXIT.                                                            
012600     GOBACK.                                                              
