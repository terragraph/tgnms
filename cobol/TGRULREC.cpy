000100******************************************************************TGR0001 
000200*   FLAT FILE RECORD LAYOUT FOR RULES-IN                         *TGR0002 
000300*   ONE ALARM RULE PER RECORD.  READ ONCE AT STARTUP INTO THE     TGR0003 
000400*   WORKING RULE TABLE (SEE TGRULTBL) -- NEVER RE-READ DURING     TGR0004 
000500*   THE EVENT LOOP.  ORDER OF ROWS IN THIS FILE IS THE MATCHING   TGR0005 
000600*   PRIORITY / REPORTING ORDER, NOT AN ENFORCED FIRST-MATCH-WINS  TGR0006 
000700*   SEQUENCE -- EVERY MATCHING RULE IS PROCESSED FOR EACH EVENT.  TGR0007 
000800******************************************************************TGR0008 
000900*                                                                *        
001000*   HISTORY                                                      *        
001100*   ---------------------------------------------------------    *        
001200*   1987-04-09  RHM  ORIGINAL LAYOUT, 4-SLOT RAISE/CLEAR LEVEL            
001300*                    LISTS TO MATCH THE SEED RULE TABLE                   
001400*   1991-06-21  JTK  ADDED AGGREGATION THRESHOLD AND 10-SLOT              
001500*                    ENTITY-FILTER FOR THE LINK-FLAP RULES                
001600*   1996-08-12  DKS  ADDED 5-SLOT ATTR-FILTER -- ONE KEY=VALUE            
001700*                    PAIR PER ROW, ROWS ARE OR'D (SEE P200000)            
001800*   1999-10-05  LPC  Y2K REVIEW - NO WINDOWED DATES IN THIS FILE          
001900******************************************************************TGR0009 
002000 01  TGR-ALARM-RULE.                                                      
002100*                       UNIQUE RULE IDENTIFIER - TABLE KEY                
002200     05  TGR-RULE-NAME           PIC X(32).                               
002300*                       HUMAN-READABLE TEXT                               
002400     05  TGR-DESCRIPTION         PIC X(64).                               
002500*                       EVENT TYPE THIS RULE REACTS TO                    
002600     05  TGR-EVENT-ID            PIC 9(04).                               
002700*                       SEVERITY ASSIGNED WHEN THIS RULE RAISES           
002800*                       OFF / INFO / MINOR / MAJOR / CRITICAL             
002900     05  TGR-SEVERITY            PIC X(08).                               
003000     05  TGR-RAISE-ON-LEVELS OCCURS 4 TIMES                               
003100                                 PIC 9(02).                               
003200     05  TGR-RAISE-ON-COUNT      PIC 9(01).                               
003300     05  TGR-CLEAR-ON-LEVELS OCCURS 4 TIMES                               
003400                                 PIC 9(02).                               
003500     05  TGR-CLEAR-ON-COUNT      PIC 9(01).                               
003600*                       ALTERNATE COMPOSITE VIEW OF THE 4 RAISE           
003700*                       LEVELS AS ONE 8-DIGIT NUMBER, USED FOR A          
003800*                       QUICK "ANY LEVEL CONFIGURED AT ALL" TEST          
003900     05  TGR-RAISE-LEVELS-NUM REDEFINES TGR-RAISE-ON-LEVELS               
004000                                 PIC 9(08).                               
004100*                       SECONDS TO WAIT BEFORE RAISING, 0=NOW             
004200     05  TGR-RAISE-DELAY-SECS    PIC 9(05).                               
004300*                       SECONDS TO WAIT BEFORE CLEARING, 0=NOW            
004400     05  TGR-CLEAR-DELAY-SECS    PIC 9(05).                               
004500*                       MIN DISTINCT ENTITIES TO RAISE ONE                
004600*                       COMBINED ALARM, 0=AGGREGATION DISABLED            
004700     05  TGR-AGGREGATION         PIC 9(03).                               
004800     05  TGR-ENTITY-FILTER OCCURS 10 TIMES                                
004900                                 PIC X(32).                               
005000     05  TGR-ENTITY-FILTER-COUNT PIC 9(02).                               
005100     05  TGR-ATTR-FILTER-KEY OCCURS 5 TIMES                               
005200                                 PIC X(32).                               
005300     05  TGR-ATTR-FILTER-VAL OCCURS 5 TIMES                               
005400                                 PIC X(32).                               
005500     05  TGR-ATTR-FILTER-COUNT   PIC 9(02).                               
005600     05  FILLER                  PIC X(08).                               
005700******************************************************************TGR0010 
005800*   END OF COPYBOOK TGRULREC                                     *TGR0011 
005900******************************************************************TGR0012 
