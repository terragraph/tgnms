000100******************************************************************        
000200*   FLAT FILE RECORD LAYOUT FOR EVENTS-IN                        *        
000300*   ONE MESH-NETWORK EVENT PER RECORD, FIXED-WIDTH, AS WRITTEN   *        
000400*   BY THE UPSTREAM EVENT FEED.  FIELDS ARE INFORMATIONAL UNLESS *        
000500*   NOTED "DRIVES RULE MATCHING" BELOW.                         *         
000600******************************************************************        
000700*                                                                *        
000800*   HISTORY                                                      *        
000900*   ---------------------------------------------------------    *        
001000*   1986-11-03  RHM  ORIGINAL LAYOUT FOR THE MESH ALARM ENGINE            
001100*   1994-02-17  DKS  WIDENED TGE-DETAILS TO CARRY FLATTENED               
001200*                    KEY=VALUE ATTRIBUTE LIST (WAS X(64))        *        
001300*   1999-09-30  LPC  Y2K REVIEW - NO PACKED/WINDOWED DATE FIELDS          
001400*                    IN THIS RECORD, TIMESTAMP IS EPOCH SECONDS           
001500******************************************************************        
001600 01  TGE-EVENT-RECORD.                                                    
001700*                       ORIGINATING SUBSYSTEM, INFORMATIONAL ONLY         
001800     05  TGE-SOURCE              PIC X(32).                               
001900*                       UNIX EPOCH SECONDS THE EVENT OCCURRED             
002000     05  TGE-TIMESTAMP           PIC 9(10).                               
002100*                       FREE-TEXT REASON, INFORMATIONAL ONLY              
002200     05  TGE-REASON              PIC X(64).                               
002300*                       FLATTENED "KEY=VALUE" ATTRIBUTE LIST,             
002400*                       ONE PAIR RUN INTO THE NEXT WITH NO                
002500*                       DELIMITER BETWEEN PAIRS.  EXACTLY ONE             
002600*                       KEY=VALUE PAIR PER ATTR-FILTER ROW                
002700*                       IS MATCHED AGAINST THIS FIELD -- TGRULREC.        
002800     05  TGE-DETAILS             PIC X(256).                              
002900*                       EVENT CATEGORY CODE, INFORMATIONAL ONLY           
003000     05  TGE-CATEGORY            PIC 9(04).                               
003100*                       EVENT SEVERITY LEVEL - DRIVES RULE MATCH          
003200*                       10=INFO  20=WARNING  30=ERROR  40=FATAL           
003300     05  TGE-LEVEL               PIC 9(02).                               
003400*                       NETWORK ENTITY (NODE/LINK) NAME - DRIVES          
003500*                       RULE MATCH AGAINST ENTITY-FILTER                  
003600     05  TGE-ENTITY              PIC X(32).                               
003700*                       NODE IDENTIFIER, INFORMATIONAL ONLY               
003800     05  TGE-NODE-ID             PIC X(32).                               
003900*                       NUMERIC EVENT TYPE CODE - DRIVES RULE             
004000*                       MATCH AGAINST TGR-EVENT-ID                        
004100     05  TGE-EVENT-ID            PIC 9(04).                               
004200     05  FILLER                  PIC X(04).                               
004300******************************************************************        
004400*   END OF COPYBOOK TGEVTREC                                     *        
004500******************************************************************        
