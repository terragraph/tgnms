000100******************************************************************TGP0001 
000200*   FLAT FILE RECORD LAYOUT FOR ALARM-REPORT-OUT                 *TGP0002 
000300*   ONE LINE PER EVENT/RULE INTERACTION OR DELAYED-ACTION COMMIT, TGP0003 
000400*   PLUS ONE PER-RULE CONTROL-BREAK SUMMARY LINE AFTER END OF     TGP0004 
000500*   FILE ON EVENTS-IN.  BOTH LINE SHAPES SHARE THIS FD RECORD     TGP0005 
000600*   AREA -- THE SUMMARY VIEW REDEFINES THE DETAIL VIEW.           TGP0006 
000700******************************************************************TGP0007 
000800*                                                                *        
000900*   HISTORY                                                      *        
001000*   ---------------------------------------------------------    *        
001100*   1987-04-09  RHM  ORIGINAL DETAIL LINE LAYOUT                          
001200*   1991-06-21  JTK  ADDED ALARM-TYPE COLUMN FOR AGGREGATION              
001300*                    VISIBILITY REPORTING                        *        
001400*   1998-03-02  DKS  ADDED THE PER-RULE SUMMARY LINE REDEFINE             
001500******************************************************************TGP0008 
001600 01  TGP-REPORT-LINE.                                                     
001700*                       EVENT OR COMMIT TIMESTAMP                         
001800     05  TGP-EVENT-TS            PIC X(10).                               
001900     05  FILLER                  PIC X(01).                               
002000*                       OWNING RULE NAME                                  
002100     05  TGP-RULE-NAME           PIC X(32).                               
002200     05  FILLER                  PIC X(01).                               
002300*                       ENTITY, BLANK FOR AN AGGREGATION ALARM            
002400     05  TGP-ENTITY              PIC X(32).                               
002500     05  FILLER                  PIC X(01).                               
002600*                       RAISE/CLEAR/NONE/PENDING-R/PENDING-C              
002700     05  TGP-ACTION              PIC X(10).                               
002800     05  FILLER                  PIC X(01).                               
002900*                       NORMAL/HIDDEN/AGGREGATION                         
003000     05  TGP-ALARM-TYPE          PIC X(11).                               
003100     05  FILLER                  PIC X(01).                               
003200*                       BLANK IF NO ALARM EXISTS FOR THIS LINE            
003300     05  TGP-ALARM-ID            PIC X(36).                               
003400*                                                                         
003500*                       CONTROL-BREAK SUMMARY LINE, WRITTEN ONCE          
003600*                       PER RULE AFTER END OF FILE ON EVENTS-IN,          
003700*                       RULES IN THE ORDER THEY LOADED FROM               
003800*                       RULES-IN (SEE TGRULTBL)                           
003900 01  TGP-SUMMARY-LINE REDEFINES TGP-REPORT-LINE.                          
004000     05  TGS-RULE-NAME           PIC X(32).                               
004100     05  FILLER                  PIC X(01).                               
004200     05  TGS-RAISE-COUNT         PIC ZZZ,ZZ9.                             
004300     05  FILLER                  PIC X(01).                               
004400     05  TGS-CLEAR-COUNT         PIC ZZZ,ZZ9.                             
004500     05  FILLER                  PIC X(01).                               
004600     05  TGS-ACTIVE-COUNT        PIC ZZZ,ZZ9.                             
004700     05  FILLER                  PIC X(80).                               
004800******************************************************************TGP0009 
004900*   END OF COPYBOOK TGRPTREC                                     *TGP0010 
005000******************************************************************TGP0011 
